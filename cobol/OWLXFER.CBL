000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLXFER.
000300 AUTHOR. A. FERRERI.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 03-09-1994.
000600 DATE-COMPILED. 03-09-1994.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLXFER - INTER-ACCOUNT FUND TRANSFER
001100* MOVES AN AMOUNT FROM ONE OWLBANK.DAT ROW TO ANOTHER: ONE
001200* EXPENDITURE POSTED TO THE SOURCE, ONE DEPOSIT POSTED TO THE
001300* DESTINATION, BOTH CARRYING THE SAME DATE AND AMOUNT - NO FEE,
001400* NO ROUNDING ADJUSTMENT EITHER WAY.  REJECTS WHEN EITHER ACCOUNT
001500* IS UNKNOWN OR THE SOURCE BALANCE IS SHORT.
001600*------------------------------------------------------------
001700* AMENDMENT HISTORY
001800*------------------------------------------------------------
001900* 03-09-94  A.FERRERI  ORIGINAL VERSION - REQ. LG-040, SHARES THE
002000*                      NAME-SCAN AND NEXT-SEQ PARAGRAPHS WRITTEN
002100*                      FOR OWLBANKM AND OWLCBILL.
002200* 11-02-96  A.FERRERI  BALANCE-SUFFICIENCY CHECK MOVED AHEAD OF
002300*                      THE DESTINATION LOOKUP SO A SHORT SOURCE
002400*                      IS REJECTED WITHOUT A WASTED SCAN - LG-045.
002500* 16-09-98  S.VOLPE    Y2K REVIEW - TRANSFER DATE PASSES THROUGH
002600*                      UNCHANGED FROM THE REQUEST RECORD, NO
002700*                      CENTURY ARITHMETIC HERE - REQ. LG-053.
002800* 07-06-02  L.GALLI    DESTINATION LOOKUP RE-SCANS FROM THE START
002900*                      OF OWLBANK.DAT INSTEAD OF CONTINUING FROM
003000*                      THE SOURCE ROW'S POSITION - A TRANSFER TO
003100*                      AN EARLIER ROW WAS FALLING THROUGH TO
003200*                      END-OF-FILE UNFOUND - REQ. LG-064.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. PC-HP.
003800 OBJECT-COMPUTER. PC-HP.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
004200     UPSI-0 ON STATUS IS OWL-WARM-START
004300            OFF STATUS IS OWL-COLD-START.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OWLBANK-MASTER ASSIGN TO OWLBANK
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS OWLB-KEY
005100         FILE STATUS IS FS-BANKMS.
005200
005300     SELECT OWLTRAN-MASTER ASSIGN TO OWLTRANF
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS DYNAMIC
005600         RECORD KEY IS OWLT-KEY
005700         FILE STATUS IS FS-TRANMS.
005800
005900     SELECT OWLXFER-REQUEST ASSIGN TO OWLXREQ
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-XFERRQ.
006200
006300     SELECT OWLXFER-LISTING ASSIGN TO OWLXLIST
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-XFERLS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  OWLBANK-MASTER
007000     LABEL RECORD IS STANDARD.
007100     COPY OWLBANK.
007200
007300 FD  OWLTRAN-MASTER
007400     LABEL RECORD IS STANDARD.
007500     COPY OWLTRAN.
007600
007700 FD  OWLXFER-REQUEST
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     DATA RECORD IS I-REQUEST-LINE.
008100 01  I-REQUEST-LINE                PIC X(100).
008200
008300 FD  OWLXFER-LISTING
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     DATA RECORD IS O-LISTING-LINE.
008700 01  O-LISTING-LINE                PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WS-FILE-STATUSES.
009100     05  FS-BANKMS                PIC XX.
009200     05  FS-TRANMS                PIC XX.
009300     05  FS-XFERRQ                PIC XX.
009400     05  FS-XFERLS                PIC XX.
009500     05  FILLER                   PIC X(2).
009600
009700 01  WS-SWITCHES.
009800     05  WS-MORE-REQUESTS         PIC X(3) VALUE 'YES'.
009900         88  WS-NO-MORE-REQUESTS  VALUE 'NO '.
010000     05  WS-SOURCE-FOUND          PIC X(3) VALUE 'NO '.
010100         88  WS-SOURCE-WAS-FOUND  VALUE 'YES'.
010200     05  WS-DEST-FOUND            PIC X(3) VALUE 'NO '.
010300         88  WS-DEST-WAS-FOUND    VALUE 'YES'.
010400     05  WS-REQUEST-OK            PIC X(3) VALUE 'YES'.
010500         88  WS-REQUEST-IS-BAD    VALUE 'NO '.
010600     05  FILLER                   PIC X(3).
010700
010800 01  WS-COUNTERS COMP.
010900     05  WS-NEXT-TRAN-SEQ         PIC 9(5).
011000
011100 01  WS-REQUEST-FIELDS.
011200     05  WS-REQ-SOURCE-NAME       PIC X(30).
011300     05  WS-REQ-DEST-NAME         PIC X(30).
011400     05  WS-REQ-AMOUNT            PIC X(15).
011500     05  WS-REQ-DATE              PIC X(10).
011600     05  FILLER                   PIC X(5).
011700
011800 01  WS-XFER-FIELDS COMP-3.
011900     05  WS-XFER-AMOUNT           PIC S9(9)V99.
012000 01  WS-XFER-FIELDS-TABLE REDEFINES WS-XFER-FIELDS.
012100     05  WS-XFER-ENTRY            PIC S9(9)V99 OCCURS 1 TIMES.
012200
012300 01  WS-SOURCE-ROW.
012400     05  WS-SOURCE-INDEX          PIC 9(4).
012500     05  WS-SOURCE-BALANCE        PIC S9(9)V99 COMP-3.
012600 01  WS-SOURCE-ROW-VIEW REDEFINES WS-SOURCE-ROW.
012700     05  WS-SOURCE-ROW-BYTES      PIC X(9).
012800
012900 01  WS-DEST-ROW.
013000     05  WS-DEST-INDEX            PIC 9(4).
013100 01  WS-DEST-ROW-VIEW REDEFINES WS-DEST-ROW.
013200     05  WS-DEST-ROW-BYTES        PIC X(4).
013300
013400 01  WS-DESC-FIELDS.
013500     05  WS-EXPEND-DESC           PIC X(60).
013600     05  WS-DEPOSIT-DESC          PIC X(60).
013700     05  FILLER                   PIC X(10).
013800
013900 01  WS-VALID-FIELDS.
014000     05  WS-VALID-REQ-CODE        PIC 9(1).
014100     05  WS-VALID-NAME-FIELD      PIC X(30).
014200     05  WS-VALID-AMOUNT-FIELD    PIC X(15).
014300     05  WS-VALID-BILL-PERIOD.
014400         10  WS-VALID-BILL-MM     PIC XX.
014500         10  WS-VALID-BILL-YYYY   PIC X(4).
014600     05  WS-VALID-TODAY-CCYYMM    PIC 9(6).
014700     05  WS-VALID-FLAG            PIC X(3).
014800         88  WS-VALID-IS-OK       VALUE 'YES'.
014900
015000 PROCEDURE DIVISION.
015100
015200 0000-OWLXFER.
015300     PERFORM 1000-INITIAL THRU 1000-EXIT.
015400     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
015500         UNTIL WS-NO-MORE-REQUESTS.
015600     PERFORM 9000-CLOSING THRU 9000-EXIT.
015700     STOP RUN.
015800
015900 1000-INITIAL.
016000     OPEN I-O OWLBANK-MASTER.
016100     OPEN I-O OWLTRAN-MASTER.
016200     OPEN INPUT OWLXFER-REQUEST.
016300     OPEN OUTPUT OWLXFER-LISTING.
016400     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
016500 1000-EXIT.
016600     EXIT.
016700
016800 2000-PROCESS-REQUEST.
016900     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
017000     IF WS-REQUEST-IS-BAD
017100         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
017200         GO TO 2000-NEXT.
017300     PERFORM 4000-TRANSFER-FUNDS THRU 4000-EXIT.
017400 2000-NEXT.
017500     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
017600 2000-EXIT.
017700     EXIT.
017800
017900 2100-READ-REQUEST.
018000     READ OWLXFER-REQUEST
018100         AT END
018200             MOVE 'NO ' TO WS-MORE-REQUESTS
018300             GO TO 2100-EXIT.
018400     MOVE 'YES' TO WS-REQUEST-OK.
018500     UNSTRING I-REQUEST-LINE DELIMITED BY ','
018600         INTO WS-REQ-SOURCE-NAME WS-REQ-DEST-NAME
018700              WS-REQ-AMOUNT WS-REQ-DATE.
018800 2100-EXIT.
018900     EXIT.
019000
019100 3000-VALIDATE-REQUEST.
019200*   SOURCE AND DESTINATION MUST BOTH SATISFY THE NAME RULE AND
019300*   THE AMOUNT MUST BE A VALID DECIMAL NUMBER - NO MAGNITUDE
019400*   CHECK HERE, THAT IS THE BALANCE-SUFFICIENCY TEST BELOW.
019500     IF WS-REQ-SOURCE-NAME = SPACES OR WS-REQ-DEST-NAME = SPACES
019600         MOVE 'NO ' TO WS-REQUEST-OK
019700         GO TO 3000-EXIT.
019800     MOVE 1 TO WS-VALID-REQ-CODE.
019900     MOVE WS-REQ-SOURCE-NAME TO WS-VALID-NAME-FIELD.
020000     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
020100         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
020200         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
020300     IF NOT WS-VALID-IS-OK
020400         MOVE 'NO ' TO WS-REQUEST-OK
020500         GO TO 3000-EXIT.
020600     MOVE WS-REQ-DEST-NAME TO WS-VALID-NAME-FIELD.
020700     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
020800         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
020900         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
021000     IF NOT WS-VALID-IS-OK
021100         MOVE 'NO ' TO WS-REQUEST-OK
021200         GO TO 3000-EXIT.
021300     MOVE 2 TO WS-VALID-REQ-CODE.
021400     MOVE WS-REQ-AMOUNT TO WS-VALID-AMOUNT-FIELD.
021500     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
021600         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
021700         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
021800     IF NOT WS-VALID-IS-OK
021900         MOVE 'NO ' TO WS-REQUEST-OK
022000     END-IF.
022100 3000-EXIT.
022200     EXIT.
022300
022400 4000-TRANSFER-FUNDS.
022500     MOVE WS-REQ-AMOUNT TO WS-XFER-AMOUNT.
022600     PERFORM 4100-FIND-SOURCE-ACCOUNT THRU 4100-EXIT.
022700     IF NOT WS-SOURCE-WAS-FOUND
022800         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
022900         GO TO 4000-EXIT.
023000     IF WS-SOURCE-BALANCE < WS-XFER-AMOUNT
023100         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
023200         GO TO 4000-EXIT.
023300     PERFORM 4200-FIND-DEST-ACCOUNT THRU 4200-EXIT.
023400     IF NOT WS-DEST-WAS-FOUND
023500         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
023600         GO TO 4000-EXIT.
023700     STRING 'Fund Transfer to '
023800            WS-REQ-DEST-NAME DELIMITED BY SPACE
023900         DELIMITED BY SIZE INTO WS-EXPEND-DESC.
024000     STRING 'Fund Received from '
024100            WS-REQ-SOURCE-NAME DELIMITED BY SPACE
024200         DELIMITED BY SIZE INTO WS-DEPOSIT-DESC.
024300     PERFORM 4300-POST-SOURCE-EXPENDITURE THRU 4300-EXIT.
024400     PERFORM 4400-POST-DEST-DEPOSIT THRU 4400-EXIT.
024500     PERFORM 9600-LOG-TRANSFER THRU 9600-EXIT.
024600 4000-EXIT.
024700     EXIT.
024800
024900 4100-FIND-SOURCE-ACCOUNT.
025000*   OWLBANK.DAT IS KEYED BY ROW-ORDER INDEX, NOT NAME - A FORWARD
025100*   START/READ NEXT SCAN IS THE ONLY WAY TO LOCATE A ROW BY NAME,
025200*   SAME AS OWLCBILL'S BANK LOOKUP.
025300     MOVE 'NO ' TO WS-SOURCE-FOUND.
025400     MOVE LOW-VALUES TO OWLB-KEY.
025500     START OWLBANK-MASTER KEY IS NOT LESS THAN OWLB-KEY
025600         INVALID KEY
025700             GO TO 4100-EXIT.
025800     PERFORM 4110-CHECK-ONE-SOURCE-ROW THRU 4110-EXIT
025900         UNTIL FS-BANKMS = '10'
026000            OR WS-SOURCE-WAS-FOUND.
026100 4100-EXIT.
026200     EXIT.
026300
026400 4110-CHECK-ONE-SOURCE-ROW.
026500     READ OWLBANK-MASTER NEXT RECORD
026600         AT END
026700             MOVE '10' TO FS-BANKMS
026800         NOT AT END
026900             IF OWLB-NAME = WS-REQ-SOURCE-NAME
027000                 MOVE 'YES' TO WS-SOURCE-FOUND
027100                 MOVE OWLB-INDEX TO WS-SOURCE-INDEX
027200                 MOVE OWLB-AMOUNT TO WS-SOURCE-BALANCE
027300             END-IF
027400     END-READ.
027500 4110-EXIT.
027600     EXIT.
027700
027800 4200-FIND-DEST-ACCOUNT.
027900     MOVE 'NO ' TO WS-DEST-FOUND.
028000     MOVE LOW-VALUES TO OWLB-KEY.
028100     START OWLBANK-MASTER KEY IS NOT LESS THAN OWLB-KEY
028200         INVALID KEY
028300             GO TO 4200-EXIT.
028400     PERFORM 4210-CHECK-ONE-DEST-ROW THRU 4210-EXIT
028500         UNTIL FS-BANKMS = '10'
028600            OR WS-DEST-WAS-FOUND.
028700 4200-EXIT.
028800     EXIT.
028900
029000 4210-CHECK-ONE-DEST-ROW.
029100     READ OWLBANK-MASTER NEXT RECORD
029200         AT END
029300             MOVE '10' TO FS-BANKMS
029400         NOT AT END
029500             IF OWLB-NAME = WS-REQ-DEST-NAME
029600                 MOVE 'YES' TO WS-DEST-FOUND
029700                 MOVE OWLB-INDEX TO WS-DEST-INDEX
029800             END-IF
029900     END-READ.
030000 4210-EXIT.
030100     EXIT.
030200
030300 4300-POST-SOURCE-EXPENDITURE.
030400     MOVE WS-SOURCE-INDEX TO OWLB-INDEX.
030500     READ OWLBANK-MASTER
030600         INVALID KEY
030700             DISPLAY 'OWLXFER - SOURCE ROW VANISHED ON REREAD'.
030800     SUBTRACT WS-XFER-AMOUNT FROM OWLB-AMOUNT.
030900     REWRITE OWLB-MASTER-RECORD.
031000     MOVE WS-SOURCE-INDEX TO OWLT-BANK-INDEX.
031100     PERFORM 7910-FIND-NEXT-TRAN-SEQ THRU 7910-EXIT.
031200     MOVE WS-SOURCE-INDEX TO OWLT-BANK-INDEX.
031300     MOVE WS-NEXT-TRAN-SEQ TO OWLT-SEQ-NO.
031400     MOVE 'true' TO OWLT-HAS-SPENT.
031500     MOVE WS-XFER-AMOUNT TO OWLT-AMOUNT.
031600     MOVE WS-EXPEND-DESC TO OWLT-DESC.
031700     MOVE 'Fund Transfer' TO OWLT-CATEGORY.
031800     MOVE WS-REQ-DATE TO OWLT-DATE.
031900     WRITE OWLT-POSTED-RECORD.
032000 4300-EXIT.
032100     EXIT.
032200
032300 4400-POST-DEST-DEPOSIT.
032400     MOVE WS-DEST-INDEX TO OWLB-INDEX.
032500     READ OWLBANK-MASTER
032600         INVALID KEY
032700             DISPLAY 'OWLXFER - DEST ROW VANISHED ON REREAD'.
032800     ADD WS-XFER-AMOUNT TO OWLB-AMOUNT.
032900     REWRITE OWLB-MASTER-RECORD.
033000     MOVE WS-DEST-INDEX TO OWLT-BANK-INDEX.
033100     PERFORM 7910-FIND-NEXT-TRAN-SEQ THRU 7910-EXIT.
033200     MOVE WS-DEST-INDEX TO OWLT-BANK-INDEX.
033300     MOVE WS-NEXT-TRAN-SEQ TO OWLT-SEQ-NO.
033400     MOVE 'false' TO OWLT-HAS-SPENT.
033500     MOVE WS-XFER-AMOUNT TO OWLT-AMOUNT.
033600     MOVE WS-DEPOSIT-DESC TO OWLT-DESC.
033700     MOVE 'Deposit' TO OWLT-CATEGORY.
033800     MOVE WS-REQ-DATE TO OWLT-DATE.
033900     WRITE OWLT-POSTED-RECORD.
034000 4400-EXIT.
034100     EXIT.
034200
034300 7910-FIND-NEXT-TRAN-SEQ.
034400*   SAME FORWARD-SCAN-AND-TRACK-THE-RUNNING-MAX IDIOM USED IN
034500*   OWLBANKM AND OWLCBILL - NO ALTERNATE KEY ON THIS FILE, EVERY
034600*   LOOKUP IS A SCAN.
034700     MOVE 1 TO WS-NEXT-TRAN-SEQ.
034800     MOVE ZERO TO OWLT-SEQ-NO.
034900     START OWLTRAN-MASTER KEY IS NOT LESS THAN OWLT-KEY
035000         INVALID KEY
035100             GO TO 7910-EXIT.
035200     PERFORM 7920-CHECK-ONE-TRAN THRU 7920-EXIT
035300         UNTIL FS-TRANMS = '10'.
035400 7910-EXIT.
035500     EXIT.
035600
035700 7920-CHECK-ONE-TRAN.
035800     READ OWLTRAN-MASTER NEXT RECORD
035900         AT END
036000             MOVE '10' TO FS-TRANMS
036100         NOT AT END
036200             IF OWLT-BANK-INDEX NOT = OWLB-INDEX
036300                 MOVE '10' TO FS-TRANMS
036400             ELSE
036500                 IF OWLT-SEQ-NO >= WS-NEXT-TRAN-SEQ
036600                     COMPUTE WS-NEXT-TRAN-SEQ = OWLT-SEQ-NO + 1
036700                 END-IF
036800             END-IF
036900     END-READ.
037000 7920-EXIT.
037100     EXIT.
037200
037300 9500-LOG-REJECT.
037400     MOVE SPACES TO O-LISTING-LINE.
037500     STRING 'REJECTED - ' WS-REQ-SOURCE-NAME ' TO '
037600            WS-REQ-DEST-NAME
037700         DELIMITED BY SIZE INTO O-LISTING-LINE.
037800     WRITE O-LISTING-LINE.
037900 9500-EXIT.
038000     EXIT.
038100
038200 9600-LOG-TRANSFER.
038300     MOVE SPACES TO O-LISTING-LINE.
038400     STRING 'TRANSFERRED - ' WS-REQ-SOURCE-NAME ' TO '
038500            WS-REQ-DEST-NAME ' AMOUNT=' WS-XFER-AMOUNT
038600         DELIMITED BY SIZE INTO O-LISTING-LINE.
038700     WRITE O-LISTING-LINE.
038800 9600-EXIT.
038900     EXIT.
039000
039100 9000-CLOSING.
039200     CLOSE OWLBANK-MASTER.
039300     CLOSE OWLTRAN-MASTER.
039400     CLOSE OWLXFER-REQUEST.
039500     CLOSE OWLXFER-LISTING.
039600 9000-EXIT.
039700     EXIT.
