000100******************************************************************
000200* OWLCARD.CPY
000300* CREDIT-CARD MASTER RECORD - OWLCARD.DAT
000400* IN-MEMORY IN THE ORIGINAL LEDGER PACKAGE - NO FEED FILE OF ITS
000500* OWN, SO THE MAINTENANCE RUN IS THE SYSTEM OF RECORD FOR THIS
000600* FILE (SEE OWLCARD.CBL).  KEYED BY CARD NAME.
000700*------------------------------------------------------------
000800* 04-91  R.BOTTO   ORIGINAL LAYOUT.
000900* 09-94  A.FERRERI ADDED OWLC-LIMIT-TABLE REDEFINES - THE
001000*                  LIMIT-VS-SPENT CHECK WAS MOVING EACH FIELD
001100*                  SEPARATELY INTO A WORK AREA BEFORE COMPARING.
001200******************************************************************
001300 01  OWLC-MASTER-RECORD.
001400     05  OWLC-KEY.
001500         10  OWLC-NAME               PICTURE X(30).
001600*            LETTERS ONLY, 30 CHARACTERS MAXIMUM - ENFORCED BY
001700*            THE CALLING MAINTENANCE RUN, NOT BY THIS LAYOUT.
001800     05  OWLC-LIMIT-FIELDS.
001900         10  OWLC-LIMIT              PICTURE S9(9)V99.
002000         10  OWLC-REMAINING-LIMIT    PICTURE S9(9)V99.
002100*            LIMIT MINUS AMOUNT SPENT - RECOMPUTED ON EVERY
002200*            ACCEPTED LIMIT CHANGE, NEVER KEYED DIRECTLY.
002300     05  OWLC-LIMIT-TABLE REDEFINES OWLC-LIMIT-FIELDS.
002400         10  OWLC-LIMIT-ENTRY        PICTURE S9(9)V99
002500                                      OCCURS 2 TIMES.
002600     05  OWLC-REBATE                 PICTURE S9(3)V99.
002700*            FLAT MONTHLY CASH-REBATE AMOUNT, INDEPENDENT OF
002800*            ACTUAL SPEND FOR THE BILLING MONTH.
002900     05  FILLER                      PICTURE X(30).
