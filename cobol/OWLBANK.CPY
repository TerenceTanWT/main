000100******************************************************************
000200* OWLBANK.CPY
000300* BANK/INVESTMENT ACCOUNT MASTER RECORD - OWLBANK.DAT
000400* ONE ROW PER ACCOUNT OWNED BY THE PROFILE, KEYED BY THE ROW
000500* ORDER THE ACCOUNT WAS IMPORTED IN (OWLB-INDEX).  THAT SAME
000600* INDEX IS USED TO NAME THE ACCOUNT'S TRANSACTION, RECURRING
000700* AND BOND FILES (SEE OWLIMPRT).
000800*------------------------------------------------------------
000900* 88-99  R.BOTTO   ORIGINAL LAYOUT FOR THE LEDGER CONVERSION.
001000* 05-91  R.BOTTO   ADDED OWLB-TYPE-FLAG REDEFINES - EVALUATE
001100*                  ON THE FIRST CHARACTER ALONE WAS RUNNING
001200*                  THE FULL 10-BYTE COMPARE FOR EVERY ROW.
001300* 11-93  A.FERRERI ADDED OWLB-MONEY-TABLE REDEFINES SO THE
001400*                  ZERO-BALANCE-ON-CLOSE PARAGRAPH CAN LOOP
001500*                  BOTH MONEY FIELDS INSTEAD OF TWO MOVEs.
001600******************************************************************
001700 01  OWLB-MASTER-RECORD.
001800     05  OWLB-KEY.
001900         10  OWLB-INDEX          PICTURE 9(4).
002000*        ROW ORDER - 0, 1, 2 ... AS READ FROM THE BANKLIST FEED.
002100     05  OWLB-NAME               PICTURE X(30).
002200*        LETTERS ONLY, 30 CHARACTERS MAXIMUM - ENFORCED BY THE
002300*        CALLING MAINTENANCE RUN, NOT BY THIS LAYOUT.
002400     05  OWLB-TYPE               PICTURE X(10).
002500         88  OWLB-IS-SAVING      VALUE 'saving'.
002600         88  OWLB-IS-INVESTMENT  VALUE 'investment'.
002700     05  OWLB-TYPE-FLAG REDEFINES OWLB-TYPE.
002800         10  OWLB-TYPE-1ST-CHAR  PICTURE X.
002900         10  FILLER              PICTURE X(9).
003000     05  OWLB-MONEY-FIELDS.
003100         10  OWLB-AMOUNT         PICTURE S9(9)V99.
003200*            CURRENT BALANCE.
003300         10  OWLB-INCOME         PICTURE S9(9)V99.
003400*            MONTHLY INCOME CREDITED TO A SAVING ROW, ZERO FOR
003500*            AN INVESTMENT ROW.
003600     05  OWLB-MONEY-TABLE REDEFINES OWLB-MONEY-FIELDS.
003700         10  OWLB-MONEY-ENTRY    PICTURE S9(9)V99 OCCURS 2 TIMES.
003800     05  FILLER                  PICTURE X(40).
