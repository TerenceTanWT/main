000100******************************************************************
000200* OWLBOND.CPY
000300* BOND HOLDING RECORD - OWLBOND.DAT
000400* ONE ROW PER BOND HELD BY AN INVESTMENT ACCOUNT.  KEYED BY THE
000500* OWNING ACCOUNT'S OWLB-INDEX PLUS APPEND ORDER - NO OTHER KEYED
000600* ACCESS IS EVER USED AGAINST THIS FILE.
000700*------------------------------------------------------------
000800* 04-91  R.BOTTO   ORIGINAL LAYOUT.
000900* 01-92  R.BOTTO   SPLIT OWLD-DATE-PARTS OUT AS A REDEFINES TO
001000*                  MATCH THE TRANSACTION AND RECURRING LAYOUTS.
001100******************************************************************
001200 01  OWLD-HOLDING-RECORD.
001300     05  OWLD-KEY.
001400         10  OWLD-BANK-INDEX         PICTURE 9(4).
001500         10  OWLD-SEQ-NO             PICTURE 9(5).
001600     05  OWLD-NAME                   PICTURE X(30).
001700     05  OWLD-AMOUNT                 PICTURE S9(9)V99.
001800*            PRINCIPAL AMOUNT.
001900     05  OWLD-RATE                   PICTURE S9V9999.
002000*            ANNUAL INTEREST RATE, E.G. 0.0250 = 2.50%.
002100     05  OWLD-DATE                   PICTURE X(10).
002200*            dd/MM/yyyy ISSUE DATE.
002300     05  OWLD-DATE-PARTS REDEFINES OWLD-DATE.
002400         10  OWLD-DATE-DD            PICTURE XX.
002500         10  FILLER                  PICTURE X.
002600         10  OWLD-DATE-MM            PICTURE XX.
002700         10  FILLER                  PICTURE X.
002800         10  OWLD-DATE-YYYY          PICTURE X(4).
002900     05  OWLD-YEAR-TERM              PICTURE 9(2).
003000*            TERM IN YEARS.
003100     05  FILLER                      PICTURE X(20).
