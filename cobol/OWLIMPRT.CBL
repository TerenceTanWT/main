000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLIMPRT.
000300 AUTHOR. R. BOTTO.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 04-12-1991.
000600 DATE-COMPILED. 04-12-1991.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLIMPRT - NIGHTLY LEDGER CONVERSION - STARTUP IMPORT
001100* READS THE PROFILE, THE BANK/INVESTMENT ACCOUNT FEED, EACH
001200* ACCOUNT'S TRANSACTION/RECURRING/BOND FEEDS (NAMED BY THAT
001300* ACCOUNT'S ROW NUMBER) AND THE GOAL FEED, AND BUILDS THE
001400* INDEXED MASTERS THE MAINTENANCE RUNS WORK AGAINST.
001500*------------------------------------------------------------
001600* AMENDMENT HISTORY
001700*------------------------------------------------------------
001800* 04-12-91  R.BOTTO    ORIGINAL VERSION - REQ. LG-004.
001900* 19-03-92  R.BOTTO    A MISSING RECURRING-LIST FILE WAS
002000*                      ABORTING THE WHOLE RUN - FIX PER REQ.
002100*                      LG-011, A MISSING FEED FILE IS NOT AN
002200*                      IMPORT ERROR.
002300* 02-09-92  A.FERRERI  ADDED THE BOND FEED FOR INVESTMENT
002400*                      ROWS - REQ. LG-019.
002500* 14-01-93  R.BOTTO    REJECT (NOT ABORT) A BANK ROW WHOSE
002600*                      TYPE COLUMN IS NEITHER SAVING NOR
002700*                      INVESTMENT - REQ. LG-024.
002800* 30-11-93  A.FERRERI  GOAL FEED TIE-TO-ACCOUNT LOOKUP ADDED -
002900*                      REQ. LG-031.
003000* 21-06-95  L.GALLI    WS-REJECT-CTR WAS NEVER RESET BETWEEN
003100*                      RUNS ON A WARM START - REQ. LG-040.
003200* 11-07-98  S.VOLPE    Y2K - BANK-INDEX-BUILT FEED NAMES WERE
003300*                      COMPARING A 2-DIGIT YEAR IN THE DATE
003400*                      COLUMNS; NO CENTURY LOGIC LEFT IN THIS
003500*                      PROGRAM AFTER THE REVIEW - REQ. LG-052.
003600* 08-02-99  S.VOLPE    CONFIRMED NO OTHER 2-DIGIT YEAR FIELDS
003700*                      REMAIN - REQ. LG-052 SIGNED OFF.
003800* 17-05-02  L.GALLI    WS-IMPORT-CTR ADDED FOR THE OPERATOR'S
003900*                      END-OF-RUN TALLY - REQ. LG-067.
004000* 02-02-04  L.GALLI    THE PROFILE ROW IS NOW WRITTEN TO ITS OWN
004100*                      OWLPROF.DAT MASTER INSTEAD OF BEING READ
004200*                      AND DISCARDED - OWLBANKM'S NEW USERNAME-
004300*                      EDIT REQUEST NEEDS A ROW TO REWRITE -
004400*                      REQ. LG-071.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. PC-HP.
005000 OBJECT-COMPUTER. PC-HP.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
005400     UPSI-0 ON STATUS IS OWL-WARM-START
005500            OFF STATUS IS OWL-COLD-START.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT OWLPROF-FEED ASSIGN TO OWLPROF
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-OWLPROF.
006200
006300     SELECT OWLBANK-FEED ASSIGN TO OWLBLIST
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-OWLBLST.
006600
006700     SELECT OWLGOAL-FEED ASSIGN TO OWLGLIST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-OWLGLST.
007000
007100     SELECT OWLTRAN-FEED ASSIGN TO WS-TRAN-FEED-NAME
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-TRANFD.
007400
007500     SELECT OWLRECR-FEED ASSIGN TO WS-RECR-FEED-NAME
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-RECRFD.
007800
007900     SELECT OWLBOND-FEED ASSIGN TO WS-BOND-FEED-NAME
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-BONDFD.
008200
008300     SELECT OWLBANK-MASTER ASSIGN TO OWLBANK
008400         ORGANIZATION IS INDEXED
008500         ACCESS MODE IS DYNAMIC
008600         RECORD KEY IS OWLB-KEY
008700         FILE STATUS IS FS-BANKMS.
008800
008900     SELECT OWLTRAN-MASTER ASSIGN TO OWLTRANF
009000         ORGANIZATION IS INDEXED
009100         ACCESS MODE IS DYNAMIC
009200         RECORD KEY IS OWLT-KEY
009300         FILE STATUS IS FS-TRANMS.
009400
009500     SELECT OWLRECR-MASTER ASSIGN TO OWLRECRF
009600         ORGANIZATION IS INDEXED
009700         ACCESS MODE IS DYNAMIC
009800         RECORD KEY IS OWLR-KEY
009900         FILE STATUS IS FS-RECRMS.
010000
010100     SELECT OWLBOND-MASTER ASSIGN TO OWLBONDF
010200         ORGANIZATION IS INDEXED
010300         ACCESS MODE IS DYNAMIC
010400         RECORD KEY IS OWLD-KEY
010500         FILE STATUS IS FS-BONDMS.
010600
010700     SELECT OWLGOAL-MASTER ASSIGN TO OWLGOALF
010800         ORGANIZATION IS INDEXED
010900         ACCESS MODE IS DYNAMIC
011000         RECORD KEY IS OWLG-KEY
011100         FILE STATUS IS FS-GOALMS.
011200
011300     SELECT OWLPROF-MASTER ASSIGN TO OWLPROFM
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS IS FS-PROFMS.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  OWLPROF-FEED
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 30 CHARACTERS
012200     DATA RECORD IS I-PROFILE-LINE.
012300 01  I-PROFILE-LINE              PIC X(30).
012400
012500 FD  OWLBANK-FEED
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     DATA RECORD IS I-BANK-LINE.
012900 01  I-BANK-LINE                 PIC X(80).
013000
013100 FD  OWLGOAL-FEED
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 100 CHARACTERS
013400     DATA RECORD IS I-GOAL-LINE.
013500 01  I-GOAL-LINE                 PIC X(100).
013600
013700 FD  OWLTRAN-FEED
013800     LABEL RECORD IS STANDARD
013900     RECORD CONTAINS 150 CHARACTERS
014000     DATA RECORD IS I-TRAN-LINE.
014100 01  I-TRAN-LINE                 PIC X(150).
014200
014300 FD  OWLRECR-FEED
014400     LABEL RECORD IS STANDARD
014500     RECORD CONTAINS 150 CHARACTERS
014600     DATA RECORD IS I-RECR-LINE.
014700 01  I-RECR-LINE                 PIC X(150).
014800
014900 FD  OWLBOND-FEED
015000     LABEL RECORD IS STANDARD
015100     RECORD CONTAINS 80 CHARACTERS
015200     DATA RECORD IS I-BOND-LINE.
015300 01  I-BOND-LINE                 PIC X(80).
015400
015500 FD  OWLBANK-MASTER
015600     LABEL RECORD IS STANDARD.
015700     COPY OWLBANK.
015800
015900 FD  OWLTRAN-MASTER
016000     LABEL RECORD IS STANDARD.
016100     COPY OWLTRAN.
016200
016300 FD  OWLRECR-MASTER
016400     LABEL RECORD IS STANDARD.
016500     COPY OWLTRAN REPLACING ==OWLT== BY ==OWLR==.
016600
016700 FD  OWLBOND-MASTER
016800     LABEL RECORD IS STANDARD.
016900     COPY OWLBOND.
017000
017100 FD  OWLGOAL-MASTER
017200     LABEL RECORD IS STANDARD.
017300     COPY OWLGOAL.
017400
017500 FD  OWLPROF-MASTER
017600     LABEL RECORD IS STANDARD.
017700     COPY OWLPROF.
017800
017900 WORKING-STORAGE SECTION.
018000 01  WS-FILE-STATUSES.
018100     05  FS-OWLPROF              PIC XX.
018200     05  FS-PROFMS                PIC XX.
018300     05  FS-OWLBLST               PIC XX.
018400     05  FS-OWLGLST               PIC XX.
018500     05  FS-TRANFD                PIC XX.
018600     05  FS-RECRFD                PIC XX.
018700     05  FS-BONDFD                PIC XX.
018800     05  FS-BANKMS                PIC XX.
018900     05  FS-TRANMS                PIC XX.
019000     05  FS-RECRMS                PIC XX.
019100     05  FS-BONDMS                PIC XX.
019200     05  FS-GOALMS                PIC XX.
019300         88  FS-OK                VALUE '00'.
019400         88  FS-FILE-NOT-FOUND    VALUE '35'.
019500     05  FILLER                   PIC X(8).
019600
019700 01  WS-SWITCHES.
019800     05  WS-MORE-BANK-ROWS        PIC X(3) VALUE 'YES'.
019900         88  WS-NO-MORE-BANK-ROWS VALUE 'NO '.
020000     05  WS-MORE-GOAL-ROWS        PIC X(3) VALUE 'YES'.
020100         88  WS-NO-MORE-GOAL-ROWS VALUE 'NO '.
020200     05  WS-MORE-CHILD-ROWS       PIC X(3) VALUE 'YES'.
020300         88  WS-NO-MORE-CHILD-ROWS VALUE 'NO '.
020400     05  WS-BANK-ROW-REJECTED     PIC X(3) VALUE 'NO '.
020500         88  WS-BANK-ROW-IS-BAD   VALUE 'YES'.
020600     05  WS-TIE-FOUND             PIC X(3) VALUE 'NO '.
020700         88  WS-TIE-WAS-FOUND     VALUE 'YES'.
020800     05  FILLER                   PIC X(5).
020900
021000 01  WS-COUNTERS COMP.
021100     05  WS-BANK-INDEX            PIC 9(4).
021200     05  WS-TRAN-SEQ              PIC 9(5).
021300     05  WS-RECR-SEQ              PIC 9(5).
021400     05  WS-BOND-SEQ              PIC 9(5).
021500     05  WS-REJECT-CTR            PIC 9(4).
021600     05  WS-IMPORT-CTR            PIC 9(4).
021700     05  WS-TRIM-SUB              PIC 9(2).
021800
021900 01  WS-DYNAMIC-FILENAMES.
022000     05  WS-TRAN-FEED-NAME        PIC X(40).
022100     05  WS-RECR-FEED-NAME        PIC X(40).
022200     05  WS-BOND-FEED-NAME        PIC X(40).
022300     05  WS-INDEX-EDIT            PIC Z(3)9.
022400     05  WS-INDEX-TRIMMED         PIC X(4).
022500     05  FILLER                   PIC X(10).
022600
022700 01  WS-BANK-LINE-FIELDS.
022800     05  WS-F-NAME                PIC X(30).
022900     05  WS-F-TYPE                PIC X(10).
023000     05  WS-F-AMOUNT              PIC X(15).
023100     05  WS-F-INCOME              PIC X(15).
023200     05  FILLER                   PIC X(10).
023300
023400 01  WS-TRAN-LINE-FIELDS.
023500     05  WS-T-DESC                PIC X(100).
023600     05  WS-T-AMOUNT              PIC X(15).
023700     05  WS-T-DATE                PIC X(10).
023800     05  WS-T-CATEGORY            PIC X(30).
023900     05  WS-T-HAS-SPENT           PIC X(5).
024000     05  FILLER                   PIC X(10).
024100
024200 01  WS-BOND-LINE-FIELDS.
024300     05  WS-D-NAME                PIC X(30).
024400     05  WS-D-AMOUNT              PIC X(15).
024500     05  WS-D-RATE                PIC X(8).
024600     05  WS-D-DATE                PIC X(10).
024700     05  WS-D-YEAR                PIC X(2).
024800     05  FILLER                   PIC X(10).
024900
025000 01  WS-GOAL-LINE-FIELDS.
025100     05  WS-G-NAME                PIC X(30).
025200     05  WS-G-AMOUNT              PIC X(15).
025300     05  WS-G-DATE                PIC X(10).
025400     05  WS-G-TIED                PIC X(30).
025500     05  FILLER                   PIC X(10).
025600
025700 PROCEDURE DIVISION.
025800
025900 0000-OWLIMPRT.
026000     PERFORM 1000-INITIAL THRU 1000-EXIT.
026100     PERFORM 2000-IMPORT-BANK-ROW THRU 2000-EXIT
026200         UNTIL WS-NO-MORE-BANK-ROWS.
026300     PERFORM 4000-IMPORT-GOALS THRU 4000-EXIT.
026400     PERFORM 9000-CLOSING THRU 9000-EXIT.
026500     STOP RUN.
026600
026700 1000-INITIAL.
026800     MOVE ZERO TO WS-BANK-INDEX WS-REJECT-CTR WS-IMPORT-CTR.
026900     OPEN INPUT OWLPROF-FEED.
027000     OPEN INPUT OWLBANK-FEED.
027100     OPEN INPUT OWLGOAL-FEED.
027200     OPEN I-O OWLBANK-MASTER.
027300     OPEN OUTPUT OWLTRAN-MASTER.
027400     OPEN OUTPUT OWLRECR-MASTER.
027500     OPEN OUTPUT OWLBOND-MASTER.
027600     OPEN OUTPUT OWLGOAL-MASTER.
027700     OPEN OUTPUT OWLPROF-MASTER.
027800     READ OWLPROF-FEED
027900         AT END
028000             DISPLAY 'OWLIMPRT - PROFILE FEED IS EMPTY'
028100         NOT AT END
028200             MOVE I-PROFILE-LINE TO OWLP-USERNAME
028300             WRITE OWLP-PROFILE-RECORD
028400     END-READ.
028500     PERFORM 2100-READ-BANK-ROW THRU 2100-EXIT.
028600 1000-EXIT.
028700     EXIT.
028800
028900 2000-IMPORT-BANK-ROW.
029000     MOVE 'NO ' TO WS-BANK-ROW-REJECTED.
029100     PERFORM 2200-PARSE-BANK-ROW THRU 2200-EXIT.
029200     IF WS-BANK-ROW-IS-BAD
029300         ADD 1 TO WS-REJECT-CTR
029400         DISPLAY 'OWLIMPRT - REJECTED BANK ROW '
029500             WS-BANK-INDEX ' - BAD TYPE/AMOUNT/INCOME'
029600     ELSE
029700         PERFORM 2400-WRITE-BANK-MASTER THRU 2400-EXIT
029800         PERFORM 2500-IMPORT-CHILD-FEEDS THRU 2500-EXIT
029900         ADD 1 TO WS-IMPORT-CTR
030000     END-IF.
030100     ADD 1 TO WS-BANK-INDEX.
030200     PERFORM 2100-READ-BANK-ROW THRU 2100-EXIT.
030300 2000-EXIT.
030400     EXIT.
030500
030600 2100-READ-BANK-ROW.
030700     READ OWLBANK-FEED AT END
030800         MOVE 'NO ' TO WS-MORE-BANK-ROWS
030900         GO TO 2100-EXIT.
031000 2100-EXIT.
031100     EXIT.
031200
031300 2200-PARSE-BANK-ROW.
031400     UNSTRING I-BANK-LINE DELIMITED BY ','
031500         INTO WS-F-NAME WS-F-TYPE WS-F-AMOUNT WS-F-INCOME.
031600     MOVE WS-F-NAME TO OWLB-NAME.
031700     MOVE WS-F-TYPE TO OWLB-TYPE.
031800     MOVE WS-F-AMOUNT TO OWLB-AMOUNT.
031900     MOVE WS-F-INCOME TO OWLB-INCOME.
032000     MOVE WS-BANK-INDEX TO OWLB-INDEX.
032100     IF NOT OWLB-IS-SAVING AND NOT OWLB-IS-INVESTMENT
032200         MOVE 'YES' TO WS-BANK-ROW-REJECTED.
032300     IF WS-F-AMOUNT NOT NUMERIC OR WS-F-INCOME NOT NUMERIC
032400         MOVE 'YES' TO WS-BANK-ROW-REJECTED.
032500 2200-EXIT.
032600     EXIT.
032700
032800 2400-WRITE-BANK-MASTER.
032900     WRITE OWLB-MASTER-RECORD
033000         INVALID KEY
033100             DISPLAY 'OWLIMPRT - DUPLICATE BANK INDEX '
033200                 WS-BANK-INDEX.
033300 2400-EXIT.
033400     EXIT.
033500
033600 2500-IMPORT-CHILD-FEEDS.
033700     PERFORM 2600-BUILD-FEED-NAMES THRU 2600-EXIT.
033800     IF OWLB-IS-SAVING
033900         PERFORM 2700-IMPORT-TRANSACTIONS THRU 2700-EXIT
034000             USING WS-TRAN-FEED-NAME FS-TRANFD
034100         PERFORM 2800-IMPORT-RECURRING THRU 2800-EXIT
034200     ELSE
034300         PERFORM 2700-IMPORT-TRANSACTIONS THRU 2700-EXIT
034400             USING WS-TRAN-FEED-NAME FS-TRANFD
034500         PERFORM 2900-IMPORT-BONDS THRU 2900-EXIT
034600     END-IF.
034700 2500-EXIT.
034800     EXIT.
034900
035000 2600-BUILD-FEED-NAMES.
035100*    LEFT-TRIM THE ZERO-SUPPRESSED INDEX AND BUILD THIS
035200*    ACCOUNT ROW'S THREE CHILD FEED NAMES.
035300     MOVE WS-BANK-INDEX TO WS-INDEX-EDIT.
035400     MOVE SPACES TO WS-INDEX-TRIMMED.
035500     MOVE 1 TO WS-TRIM-SUB.
035600     PERFORM 2650-SKIP-LEADING-SPACE THRU 2650-EXIT
035700         UNTIL WS-INDEX-EDIT(WS-TRIM-SUB:1) NOT = SPACE.
035800     MOVE WS-INDEX-EDIT(WS-TRIM-SUB:) TO WS-INDEX-TRIMMED.
035900     IF OWLB-IS-SAVING
036000         STRING WS-INDEX-TRIMMED DELIMITED BY SPACE
036100             '_saving_transactionList.csv' DELIMITED BY SIZE
036200             INTO WS-TRAN-FEED-NAME
036300         STRING WS-INDEX-TRIMMED DELIMITED BY SPACE
036400             '_saving_recurring_transactionList.csv'
036500                 DELIMITED BY SIZE
036600             INTO WS-RECR-FEED-NAME
036700     ELSE
036800         STRING WS-INDEX-TRIMMED DELIMITED BY SPACE
036900             '_investment_transactionList.csv' DELIMITED BY SIZE
037000             INTO WS-TRAN-FEED-NAME
037100         STRING WS-INDEX-TRIMMED DELIMITED BY SPACE
037200             '_investment_bondList.csv' DELIMITED BY SIZE
037300             INTO WS-BOND-FEED-NAME
037400     END-IF.
037500 2600-EXIT.
037600     EXIT.
037700
037800 2650-SKIP-LEADING-SPACE.
037900     ADD 1 TO WS-TRIM-SUB.
038000 2650-EXIT.
038100     EXIT.
038200
038300 2700-IMPORT-TRANSACTIONS.
038400     OPEN INPUT OWLTRAN-FEED.
038500     IF FS-TRANFD = '35'
038600         GO TO 2700-EXIT.
038700     MOVE 'YES' TO WS-MORE-CHILD-ROWS.
038800     PERFORM 2710-READ-TRAN-ROW THRU 2710-EXIT.
038900     PERFORM 2720-POST-TRAN-ROW THRU 2720-EXIT
039000         UNTIL WS-NO-MORE-CHILD-ROWS.
039100     CLOSE OWLTRAN-FEED.
039200 2700-EXIT.
039300     EXIT.
039400
039500 2710-READ-TRAN-ROW.
039600     READ OWLTRAN-FEED AT END
039700         MOVE 'NO ' TO WS-MORE-CHILD-ROWS
039800         GO TO 2710-EXIT.
039900     UNSTRING I-TRAN-LINE DELIMITED BY ','
040000         INTO WS-T-DESC WS-T-AMOUNT WS-T-DATE
040100              WS-T-CATEGORY WS-T-HAS-SPENT.
040200 2710-EXIT.
040300     EXIT.
040400
040500 2720-POST-TRAN-ROW.
040600     MOVE WS-BANK-INDEX TO OWLT-BANK-INDEX.
040700     MOVE WS-TRAN-SEQ TO OWLT-SEQ-NO.
040800     MOVE WS-T-DESC TO OWLT-DESC.
040900     MOVE WS-T-AMOUNT TO OWLT-AMOUNT.
041000     MOVE WS-T-DATE TO OWLT-DATE.
041100     MOVE WS-T-CATEGORY TO OWLT-CATEGORY.
041200     MOVE WS-T-HAS-SPENT TO OWLT-HAS-SPENT.
041300     WRITE OWLT-POSTED-RECORD
041400         INVALID KEY
041500             DISPLAY 'OWLIMPRT - DUPLICATE TRANSACTION KEY'.
041600     ADD 1 TO WS-TRAN-SEQ.
041700     PERFORM 2710-READ-TRAN-ROW THRU 2710-EXIT.
041800 2720-EXIT.
041900     EXIT.
042000
042100 2800-IMPORT-RECURRING.
042200     OPEN INPUT OWLRECR-FEED.
042300     IF FS-RECRFD = '35'
042400         GO TO 2800-EXIT.
042500     MOVE 'YES' TO WS-MORE-CHILD-ROWS.
042600     PERFORM 2810-READ-RECR-ROW THRU 2810-EXIT.
042700     PERFORM 2820-POST-RECR-ROW THRU 2820-EXIT
042800         UNTIL WS-NO-MORE-CHILD-ROWS.
042900     CLOSE OWLRECR-FEED.
043000 2800-EXIT.
043100     EXIT.
043200
043300 2810-READ-RECR-ROW.
043400     READ OWLRECR-FEED AT END
043500         MOVE 'NO ' TO WS-MORE-CHILD-ROWS
043600         GO TO 2810-EXIT.
043700     UNSTRING I-RECR-LINE DELIMITED BY ','
043800         INTO WS-T-DESC WS-T-AMOUNT WS-T-DATE
043900              WS-T-CATEGORY WS-T-HAS-SPENT.
044000 2810-EXIT.
044100     EXIT.
044200
044300 2820-POST-RECR-ROW.
044400     MOVE WS-BANK-INDEX TO OWLR-BANK-INDEX.
044500     MOVE WS-RECR-SEQ TO OWLR-SEQ-NO.
044600     MOVE WS-T-DESC TO OWLR-DESC.
044700     MOVE WS-T-AMOUNT TO OWLR-AMOUNT.
044800     MOVE WS-T-DATE TO OWLR-DATE.
044900     MOVE WS-T-CATEGORY TO OWLR-CATEGORY.
045000     MOVE WS-T-HAS-SPENT TO OWLR-HAS-SPENT.
045100     WRITE OWLR-POSTED-RECORD
045200         INVALID KEY
045300             DISPLAY 'OWLIMPRT - DUPLICATE RECURRING KEY'.
045400     ADD 1 TO WS-RECR-SEQ.
045500     PERFORM 2810-READ-RECR-ROW THRU 2810-EXIT.
045600 2820-EXIT.
045700     EXIT.
045800
045900 2900-IMPORT-BONDS.
046000     OPEN INPUT OWLBOND-FEED.
046100     IF FS-BONDFD = '35'
046200         GO TO 2900-EXIT.
046300     MOVE 'YES' TO WS-MORE-CHILD-ROWS.
046400     PERFORM 2910-READ-BOND-ROW THRU 2910-EXIT.
046500     PERFORM 2920-POST-BOND-ROW THRU 2920-EXIT
046600         UNTIL WS-NO-MORE-CHILD-ROWS.
046700     CLOSE OWLBOND-FEED.
046800 2900-EXIT.
046900     EXIT.
047000
047100 2910-READ-BOND-ROW.
047200     READ OWLBOND-FEED AT END
047300         MOVE 'NO ' TO WS-MORE-CHILD-ROWS
047400         GO TO 2910-EXIT.
047500     UNSTRING I-BOND-LINE DELIMITED BY ','
047600         INTO WS-D-NAME WS-D-AMOUNT WS-D-RATE
047700              WS-D-DATE WS-D-YEAR.
047800 2910-EXIT.
047900     EXIT.
048000
048100 2920-POST-BOND-ROW.
048200     MOVE WS-BANK-INDEX TO OWLD-BANK-INDEX.
048300     MOVE WS-BOND-SEQ TO OWLD-SEQ-NO.
048400     MOVE WS-D-NAME TO OWLD-NAME.
048500     MOVE WS-D-AMOUNT TO OWLD-AMOUNT.
048600     MOVE WS-D-RATE TO OWLD-RATE.
048700     MOVE WS-D-DATE TO OWLD-DATE.
048800     MOVE WS-D-YEAR TO OWLD-YEAR-TERM.
048900     WRITE OWLD-HOLDING-RECORD
049000         INVALID KEY
049100             DISPLAY 'OWLIMPRT - DUPLICATE BOND KEY'.
049200     ADD 1 TO WS-BOND-SEQ.
049300     PERFORM 2910-READ-BOND-ROW THRU 2910-EXIT.
049400 2920-EXIT.
049500     EXIT.
049600
049700 4000-IMPORT-GOALS.
049800     PERFORM 4100-READ-GOAL-ROW THRU 4100-EXIT.
049900     PERFORM 4200-POST-GOAL-ROW THRU 4200-EXIT
050000         UNTIL WS-NO-MORE-GOAL-ROWS.
050100 4000-EXIT.
050200     EXIT.
050300
050400 4100-READ-GOAL-ROW.
050500     READ OWLGOAL-FEED AT END
050600         MOVE 'NO ' TO WS-MORE-GOAL-ROWS
050700         GO TO 4100-EXIT.
050800     UNSTRING I-GOAL-LINE DELIMITED BY ','
050900         INTO WS-G-NAME WS-G-AMOUNT WS-G-DATE WS-G-TIED.
051000 4100-EXIT.
051100     EXIT.
051200
051300 4200-POST-GOAL-ROW.
051400     MOVE WS-G-NAME TO OWLG-NAME.
051500     MOVE WS-G-AMOUNT TO OWLG-AMOUNT.
051600     MOVE WS-G-DATE TO OWLG-DATE.
051700     MOVE SPACES TO OWLG-TIED-ACCOUNT.
051800     MOVE 'YES' TO WS-TIE-FOUND.
051900*    UNTIED WHEN THE FEED COLUMN WAS BLANK - NOTHING FURTHER TO
052000*    VALIDATE.  OTHERWISE THE NAMED ACCOUNT MUST ALREADY BE ON
052100*    THE BANK MASTER THIS RUN BUILT, AND MUST BE A SAVING ROW -
052200*    REQ. LG-061, A GOAL CANNOT TIE TO AN INVESTMENT ACCOUNT.
052300     IF WS-G-TIED NOT = SPACES
052400         PERFORM 4210-FIND-TIED-ACCOUNT THRU 4210-EXIT
052500     END-IF.
052600     IF WS-TIE-WAS-FOUND
052700         IF WS-G-TIED NOT = SPACES
052800             MOVE WS-G-TIED TO OWLG-TIED-ACCOUNT
052900         END-IF
053000         WRITE OWLG-GOAL-RECORD
053100             INVALID KEY
053200                 DISPLAY 'OWLIMPRT - DUPLICATE GOAL KEY'
053300         END-WRITE
053400     ELSE
053500         ADD 1 TO WS-REJECT-CTR
053600         DISPLAY 'OWLIMPRT - REJECTED GOAL ROW - UNKNOWN TIE '
053700             WS-G-TIED
053800     END-IF.
053900     PERFORM 4100-READ-GOAL-ROW THRU 4100-EXIT.
054000 4200-EXIT.
054100     EXIT.
054200
054300 4210-FIND-TIED-ACCOUNT.
054400*    WALKS THE BANK MASTER THIS RUN BUILT, FROM ITS FIRST KEY
054500*    FORWARD, LOOKING FOR A SAVING ROW WHOSE NAME MATCHES THE TIE.
054600     MOVE 'NO ' TO WS-TIE-FOUND.
054700     MOVE 0 TO OWLB-INDEX.
054800     START OWLBANK-MASTER KEY IS NOT LESS THAN OWLB-KEY
054900         INVALID KEY GO TO 4210-EXIT.
055000     PERFORM 4220-CHECK-ONE-TIE-ROW THRU 4220-EXIT
055100         UNTIL FS-BANKMS = '10' OR WS-TIE-WAS-FOUND.
055200 4210-EXIT.
055300     EXIT.
055400
055500 4220-CHECK-ONE-TIE-ROW.
055600     READ OWLBANK-MASTER NEXT RECORD
055700         AT END
055800             MOVE '10' TO FS-BANKMS
055900         NOT AT END
056000             IF OWLB-NAME = WS-G-TIED AND OWLB-IS-SAVING
056100                 MOVE 'YES' TO WS-TIE-FOUND
056200             END-IF
056300     END-READ.
056400 4220-EXIT.
056500     EXIT.
056600
056700 9000-CLOSING.
056800     DISPLAY 'OWLIMPRT - ACCOUNTS IMPORTED  ' WS-IMPORT-CTR.
056900     DISPLAY 'OWLIMPRT - ACCOUNTS REJECTED  ' WS-REJECT-CTR.
057000     CLOSE OWLPROF-FEED.
057100     CLOSE OWLBANK-FEED.
057200     CLOSE OWLGOAL-FEED.
057300     CLOSE OWLBANK-MASTER.
057400     CLOSE OWLTRAN-MASTER.
057500     CLOSE OWLRECR-MASTER.
057600     CLOSE OWLBOND-MASTER.
057700     CLOSE OWLGOAL-MASTER.
057800     CLOSE OWLPROF-MASTER.
057900 9000-EXIT.
058000     EXIT.
