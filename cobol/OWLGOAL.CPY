000100******************************************************************
000200* OWLGOAL.CPY
000300* FINANCIAL-GOAL RECORD - OWLGOAL.DAT
000400* ONE ROW PER GOAL.  MAY BE TIED TO A SAVING ACCOUNT BY NAME OR
000500* LEFT UNTIED (OWLG-TIED-ACCOUNT SPACES).  A SAVING ACCOUNT
000600* DELETE CLEARS THIS FIELD ON EVERY GOAL THAT POINTED AT IT -
000700* SEE OWLBANKM.CBL, DELETE-ACCOUNT-BREAK-TIE.
000800*------------------------------------------------------------
000900* 04-91  R.BOTTO   ORIGINAL LAYOUT.
001000******************************************************************
001100 01  OWLG-GOAL-RECORD.
001200     05  OWLG-KEY.
001300         10  OWLG-NAME               PICTURE X(30).
001400     05  OWLG-AMOUNT                 PICTURE S9(9)V99.
001500*            TARGET AMOUNT.
001600     05  OWLG-DATE                   PICTURE X(10).
001700*            dd/MM/yyyy TARGET DATE.
001800     05  OWLG-DATE-PARTS REDEFINES OWLG-DATE.
001900         10  OWLG-DATE-DD            PICTURE XX.
002000         10  FILLER                  PICTURE X.
002100         10  OWLG-DATE-MM            PICTURE XX.
002200         10  FILLER                  PICTURE X.
002300         10  OWLG-DATE-YYYY          PICTURE X(4).
002400     05  OWLG-TIED-ACCOUNT           PICTURE X(30).
002500         88  OWLG-IS-UNTIED          VALUE SPACES.
002600     05  FILLER                      PICTURE X(20).
