000100******************************************************************
000200* OWLPROF.CPY
000300* PROFILE RECORD - profile.csv / OWLPROF.DAT
000400* ONE ROW, THE OWNER OF THE WHOLE LEDGER (ACCOUNTS, CARDS, GOALS).
000500*------------------------------------------------------------
000600* 04-91  R.BOTTO   ORIGINAL LAYOUT.
000700******************************************************************
000800 01  OWLP-PROFILE-RECORD.
000900     05  OWLP-USERNAME               PICTURE X(30).
001000*            PROFILE OWNER'S DISPLAY NAME.
001100     05  OWLP-USERNAME-FLAG REDEFINES OWLP-USERNAME.
001200         10  OWLP-USERNAME-1ST-CHAR  PICTURE X.
001300         10  FILLER                  PICTURE X(29).
001400     05  FILLER                      PICTURE X(10).
