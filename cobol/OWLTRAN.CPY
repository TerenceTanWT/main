000100******************************************************************
000200* OWLTRAN.CPY
000300* POSTED-TRANSACTION RECORD - OWLTRAN.DAT AND OWLRECR.DAT
000400* ONE ROW PER EXPENDITURE OR DEPOSIT POSTED AGAINST A BANK/
000500* INVESTMENT ACCOUNT (OWLTRAN.DAT), OR PER RECURRING-TRANSACTION
000600* TEMPLATE RE-POSTED EVERY CALENDAR MONTH (OWLRECR.DAT) - BOTH
000700* FILES SHARE THIS LAYOUT, SEE THE LEDGER CONVERSION SPEC.
000800*------------------------------------------------------------
000900* 88-99  R.BOTTO   ORIGINAL LAYOUT, CARRIED OVER FROM THE
001000*                  HAND-POSTED LEDGER CARDS.
001100* 02-90  R.BOTTO   SPLIT OWLT-DATE-PARTS OUT AS A REDEFINES -
001200*                  THE MONTH-END CARD-BILL RUN WAS UNSTRINGING
001300*                  THE DATE FIELD ON EVERY RECORD READ.
001400* 07-98  S.VOLPE   Y2K - OWLT-DATE-YYYY WAS 2 DIGITS, WIDENED TO
001500*                  4; ALL DOWNSTREAM CENTURY ARITHMETIC REMOVED.
001600******************************************************************
001700 01  OWLT-POSTED-RECORD.
001800     05  OWLT-KEY.
001900         10  OWLT-BANK-INDEX         PICTURE 9(4).
002000         10  OWLT-SEQ-NO             PICTURE 9(5).
002100*            APPEND ORDER WITHIN THE OWNING ACCOUNT - THIS FILE
002200*            HAS NO OTHER KEYED ACCESS, EVERY LOOKUP IS A SCAN.
002300     05  OWLT-DESC                   PICTURE X(100).
002400     05  OWLT-AMOUNT                 PICTURE S9(9)V99.
002500*            ALWAYS STORED POSITIVE - SIGN OF THE POSTING IS
002600*            CARRIED BY OWLT-HAS-SPENT, NOT BY THIS FIELD.
002700     05  OWLT-DATE                   PICTURE X(10).
002800*            dd/MM/yyyy AS DELIVERED BY THE FEED.
002900     05  OWLT-DATE-PARTS REDEFINES OWLT-DATE.
003000         10  OWLT-DATE-DD            PICTURE XX.
003100         10  FILLER                  PICTURE X.
003200         10  OWLT-DATE-MM            PICTURE XX.
003300         10  FILLER                  PICTURE X.
003400         10  OWLT-DATE-YYYY          PICTURE X(4).
003500     05  OWLT-CATEGORY               PICTURE X(30).
003600     05  OWLT-HAS-SPENT              PICTURE X(5).
003700         88  OWLT-IS-EXPENDITURE     VALUE 'true'.
003800         88  OWLT-IS-DEPOSIT         VALUE 'false'.
003900     05  FILLER                      PICTURE X(20).
