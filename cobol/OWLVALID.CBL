000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLVALID.
000300 AUTHOR. A. FERRERI.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 15-02-1992.
000600 DATE-COMPILED. 15-02-1992.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLVALID - SHARED FIELD-VALIDATION SUBPROGRAM
001100* CALLED BY EVERY MAINTENANCE RUN TO CHECK A NAME, AN AMOUNT OR
001200* A mm/yyyy BILLING PERIOD BEFORE IT IS ACCEPTED.  ONE COPY OF
001300* THE RULES, KEPT OUT OF EVERY CALLING PROGRAM - REQ. LG-014.
001400*------------------------------------------------------------
001500* AMENDMENT HISTORY
001600*------------------------------------------------------------
001700* 15-02-92  A.FERRERI  ORIGINAL VERSION - REQ. LG-014, PULLED
001800*                      THE NAME-RULE CHECK OUT OF OWLCARD.
001900* 22-07-93  A.FERRERI  ADDED REQUEST 2, THE DECIMAL-AMOUNT CHECK,
002000*                      FOR OWLBANKM'S EDIT PARAGRAPHS - LG-022.
002100* 10-05-95  R.BOTTO    ADDED REQUEST 3, THE mm/yyyy BILLING
002200*                      PERIOD CHECK, FOR OWLCBILL - REQ. LG-038.
002300* 19-08-98  S.VOLPE    Y2K - REQUEST 3 NOW COMPARES THE FULL
002400*                      4-DIGIT YEAR AGAINST WS-TODAY-CCYY RATHER
002500*                      THAN A 2-DIGIT WINDOW; RANGE IS 1900-2099 -
002600*                      REQ. LG-053.
002700* 12-03-01  L.GALLI    OWLV-TODAY-CCYYMM IS NOW PASSED IN BY THE
002800*                      CALLER INSTEAD OF BEING READ OFF THE
002900*                      SYSTEM CLOCK HERE - REQ. LG-061, MAKES A
003000*                      RERUN REPRODUCIBLE.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. PC-HP.
003600 OBJECT-COMPUTER. PC-HP.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
004000     UPSI-0 ON STATUS IS OWL-TRACE-ON
004100            OFF STATUS IS OWL-TRACE-OFF.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-SCAN-FIELDS COMP.
004600     05  WS-SCAN-SUB              PIC 9(2).
004700     05  WS-SCAN-LEN              PIC 9(2).
004800
004900 01  WS-AMOUNT-SCAN-FIELDS COMP.
005000     05  WS-AMT-SUB               PIC 9(2).
005100     05  WS-AMT-DECIMAL-SEEN      PIC 9(1).
005200
005300 01  WS-BILL-YYYYMM                PIC 9(6).
005400 01  WS-BILL-YYYYMM-VIEW REDEFINES WS-BILL-YYYYMM.
005500     05  WS-BILL-YYYYMM-CCYY      PIC 9(4).
005600     05  WS-BILL-YYYYMM-MM        PIC 9(2).
005700
005800 LINKAGE SECTION.
005900 01  OWLV-REQUEST-CODE            PIC 9(1).
006000     88  OWLV-CHECK-NAME          VALUE 1.
006100     88  OWLV-CHECK-AMOUNT        VALUE 2.
006200     88  OWLV-CHECK-BILL-PERIOD   VALUE 3.
006300 01  OWLV-NAME-FIELD               PIC X(30).
006400 01  OWLV-AMOUNT-FIELD             PIC X(15).
006500 01  OWLV-AMOUNT-SIGN-VIEW REDEFINES OWLV-AMOUNT-FIELD.
006600     05  OWLV-AMOUNT-SIGN-CHAR    PIC X.
006700     05  OWLV-AMOUNT-DIGITS       PIC X(14).
006800 01  OWLV-BILL-PERIOD.
006900     05  OWLV-BILL-MM             PIC XX.
007000     05  OWLV-BILL-YYYY           PIC X(4).
007100 01  OWLV-TODAY-CCYYMM            PIC 9(6).
007200 01  OWLV-TODAY-CCYYMM-VIEW REDEFINES OWLV-TODAY-CCYYMM.
007300     05  OWLV-TODAY-CCYY          PIC 9(4).
007400     05  OWLV-TODAY-MM            PIC 9(2).
007500 01  OWLV-VALID-FLAG              PIC X(3).
007600     88  OWLV-IS-VALID            VALUE 'YES'.
007700     88  OWLV-IS-NOT-VALID        VALUE 'NO '.
007800
007900 PROCEDURE DIVISION USING OWLV-REQUEST-CODE OWLV-NAME-FIELD
008000     OWLV-AMOUNT-FIELD OWLV-BILL-PERIOD OWLV-TODAY-CCYYMM
008100     OWLV-VALID-FLAG.
008200
008300 0000-OWLVALID.
008400     MOVE 'YES' TO OWLV-VALID-FLAG.
008500     IF OWLV-CHECK-NAME
008600         PERFORM 1000-CHECK-NAME THRU 1000-EXIT
008700     ELSE IF OWLV-CHECK-AMOUNT
008800         PERFORM 2000-CHECK-AMOUNT THRU 2000-EXIT
008900     ELSE IF OWLV-CHECK-BILL-PERIOD
009000         PERFORM 3000-CHECK-BILL-PERIOD THRU 3000-EXIT
009100     ELSE
009200         MOVE 'NO ' TO OWLV-VALID-FLAG
009300     END-IF.
009400     GOBACK.
009500
009600 1000-CHECK-NAME.
009700*   LETTERS ONLY, NOT BLANK, NOT WIDER THAN THE 30-BYTE FIELD.
009800     IF OWLV-NAME-FIELD = SPACES
009900         MOVE 'NO ' TO OWLV-VALID-FLAG
010000         GO TO 1000-EXIT.
010100     MOVE 1 TO WS-SCAN-SUB.
010200     PERFORM 1100-CHECK-ONE-CHAR THRU 1100-EXIT
010300         VARYING WS-SCAN-SUB FROM 1 BY 1
010400         UNTIL WS-SCAN-SUB > 30
010500            OR OWLV-IS-NOT-VALID.
010600 1000-EXIT.
010700     EXIT.
010800
010900 1100-CHECK-ONE-CHAR.
011000     IF OWLV-NAME-FIELD(WS-SCAN-SUB:1) NOT = SPACE
011100        AND OWLV-NAME-FIELD(WS-SCAN-SUB:1) IS NOT OWL-ALPHABETIC
011200         MOVE 'NO ' TO OWLV-VALID-FLAG.
011300 1100-EXIT.
011400     EXIT.
011500
011600 2000-CHECK-AMOUNT.
011700*   A VALID DECIMAL NUMBER - DIGITS, AT MOST ONE DECIMAL POINT,
011800*   AN OPTIONAL LEADING SIGN.  NOT A MAGNITUDE CHECK.
011900     IF OWLV-AMOUNT-FIELD = SPACES
012000         MOVE 'NO ' TO OWLV-VALID-FLAG
012100         GO TO 2000-EXIT.
012200     MOVE 0 TO WS-AMT-DECIMAL-SEEN.
012300     MOVE 1 TO WS-AMT-SUB.
012400     PERFORM 2100-CHECK-ONE-DIGIT THRU 2100-EXIT
012500         VARYING WS-AMT-SUB FROM 1 BY 1
012600         UNTIL WS-AMT-SUB > 15
012700            OR OWLV-IS-NOT-VALID.
012800 2000-EXIT.
012900     EXIT.
013000
013100 2100-CHECK-ONE-DIGIT.
013200     IF OWLV-AMOUNT-FIELD(WS-AMT-SUB:1) = SPACE
013300         CONTINUE
013400     ELSE IF OWLV-AMOUNT-FIELD(WS-AMT-SUB:1) = '.'
013500         IF WS-AMT-DECIMAL-SEEN = 1
013600             MOVE 'NO ' TO OWLV-VALID-FLAG
013700         ELSE
013800             MOVE 1 TO WS-AMT-DECIMAL-SEEN
013900         END-IF
014000     ELSE IF WS-AMT-SUB = 1
014100        AND OWLV-AMOUNT-SIGN-CHAR = '-'
014200         CONTINUE
014300     ELSE IF OWLV-AMOUNT-FIELD(WS-AMT-SUB:1) NOT NUMERIC
014400         MOVE 'NO ' TO OWLV-VALID-FLAG
014500     END-IF.
014600 2100-EXIT.
014700     EXIT.
014800
014900 3000-CHECK-BILL-PERIOD.
015000*   mm/yyyy, YEAR IN 1900-2099, NOT LATER THAN THE CALLER'S
015100*   CURRENT YEAR-MONTH.
015200     IF OWLV-BILL-MM NOT NUMERIC OR OWLV-BILL-YYYY NOT NUMERIC
015300         MOVE 'NO ' TO OWLV-VALID-FLAG
015400         GO TO 3000-EXIT.
015500     IF OWLV-BILL-MM < '01' OR OWLV-BILL-MM > '12'
015600         MOVE 'NO ' TO OWLV-VALID-FLAG
015700         GO TO 3000-EXIT.
015800     IF OWLV-BILL-YYYY < '1900' OR OWLV-BILL-YYYY > '2099'
015900         MOVE 'NO ' TO OWLV-VALID-FLAG
016000         GO TO 3000-EXIT.
016100     STRING OWLV-BILL-YYYY DELIMITED BY SIZE
016200            OWLV-BILL-MM   DELIMITED BY SIZE
016300            INTO WS-BILL-YYYYMM.
016400     IF OWL-TRACE-ON
016500         DISPLAY 'OWLVALID - BILL PERIOD ' WS-BILL-YYYYMM-CCYY
016600             '/' WS-BILL-YYYYMM-MM ' VS TODAY '
016700             OWLV-TODAY-CCYY '/' OWLV-TODAY-MM
016800     END-IF.
016900     IF WS-BILL-YYYYMM > OWLV-TODAY-CCYYMM
017000         MOVE 'NO ' TO OWLV-VALID-FLAG.
017100 3000-EXIT.
017200     EXIT.
