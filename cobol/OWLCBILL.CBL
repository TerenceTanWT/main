000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLCBILL.
000300 AUTHOR. R. BOTTO.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 12-05-1993.
000600 DATE-COMPILED. 12-05-1993.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLCBILL - CREDIT-CARD-BILL PAYMENT CONTROL BREAK
001100* PAYS OFF ONE CARD'S BILL FOR ONE (CARD, YEAR-MONTH): SUMS THE
001200* CARD'S UNPAID OWLCTRN.DAT ROWS FOR THAT MONTH, POSTS THE BILL
001300* EXPENDITURE AND THE REBATE DEPOSIT TO THE TARGET OWLBANK.DAT
001400* ROW'S OWLTRAN.DAT LIST, THEN FLIPS EVERY MATCHING ROW UNPAID TO
001500* PAID AS A SINGLE PASS OVER OWLCTRN.DAT USING THE SHOP'S STANDARD
001600* INDEXED START/READ NEXT CONTROL BREAK.  ALSO RUNS THE EXACT
001700* INVERSE - PAID BACK TO UNPAID - WHEN THE REQUEST SAYS UNPAY,
001800* WITH NO BANK POSTING EITHER WAY ON THAT LEG.
001900*------------------------------------------------------------
002000* AMENDMENT HISTORY
002100*------------------------------------------------------------
002200* 12-05-93  R.BOTTO    ORIGINAL VERSION - REQ. LG-033, PAY LEG
002300*                      ONLY, STANDARD SHOP CONTROL-BREAK IDIOM
002400*                      OFF THE INDEXED CHILD FILE.
002500* 21-02-94  R.BOTTO    UNPAY LEG ADDED - REQ. LG-036.
002600* 16-09-98  S.VOLPE    Y2K REVIEW - OWLQ-REQ-TODAY-CCYYMM IS NOW
002700*                      READ OFF THE REQUEST RECORD, NOT THE
002800*                      SYSTEM CLOCK, SAME AS OWLVALID - LG-053.
002900* 30-03-01  L.GALLI    BILL AND REBATE POSTINGS NOW SHARE ONE
003000*                      REWRITE OF THE BANK ROW INSTEAD OF TWO,
003100*                      CUTTING A DUPLICATE I/O PER PAYMENT -
003200*                      REQ. LG-059.
003300* 14-11-03  L.GALLI    REJECT LISTING LINE ADDED SO A BAD CARD OR
003400*                      BANK NAME SHOWS ON OWLCBLST INSTEAD OF
003500*                      ONLY ON THE CONSOLE - REQ. LG-070.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. PC-HP.
004100 OBJECT-COMPUTER. PC-HP.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
004500     UPSI-0 ON STATUS IS OWL-WARM-START
004600            OFF STATUS IS OWL-COLD-START.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OWLCARD-MASTER ASSIGN TO OWLCARDF
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS DYNAMIC
005300         RECORD KEY IS OWLC-KEY
005400         FILE STATUS IS FS-CARDMS.
005500
005600     SELECT OWLBANK-MASTER ASSIGN TO OWLBANK
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS DYNAMIC
005900         RECORD KEY IS OWLB-KEY
006000         FILE STATUS IS FS-BANKMS.
006100
006200     SELECT OWLTRAN-MASTER ASSIGN TO OWLTRANF
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         RECORD KEY IS OWLT-KEY
006600         FILE STATUS IS FS-TRANMS.
006700
006800     SELECT OWLCTRN-MASTER ASSIGN TO OWLCTRNF
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS DYNAMIC
007100         RECORD KEY IS OWLK-KEY
007200         FILE STATUS IS FS-CTRNMS.
007300
007400     SELECT OWLCBILL-REQUEST ASSIGN TO OWLCBREQ
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CBREQ.
007700
007800     SELECT OWLCBILL-LISTING ASSIGN TO OWLCBLST
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-CBLST.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  OWLCARD-MASTER
008500     LABEL RECORD IS STANDARD.
008600     COPY OWLCARD.
008700
008800 FD  OWLBANK-MASTER
008900     LABEL RECORD IS STANDARD.
009000     COPY OWLBANK.
009100
009200 FD  OWLTRAN-MASTER
009300     LABEL RECORD IS STANDARD.
009400     COPY OWLTRAN.
009500
009600 FD  OWLCTRN-MASTER
009700     LABEL RECORD IS STANDARD.
009800     COPY OWLCTRN.
009900
010000 FD  OWLCBILL-REQUEST
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 100 CHARACTERS
010300     DATA RECORD IS I-REQUEST-LINE.
010400 01  I-REQUEST-LINE                PIC X(100).
010500
010600 FD  OWLCBILL-LISTING
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     DATA RECORD IS O-LISTING-LINE.
011000 01  O-LISTING-LINE                PIC X(80).
011100
011200 WORKING-STORAGE SECTION.
011300 01  WS-FILE-STATUSES.
011400     05  FS-CARDMS                PIC XX.
011500         88  FS-OK                VALUE '00'.
011600         88  FS-NOT-FOUND         VALUE '23'.
011700     05  FS-BANKMS                PIC XX.
011800     05  FS-TRANMS                PIC XX.
011900     05  FS-CTRNMS                PIC XX.
012000     05  FS-CBREQ                 PIC XX.
012100     05  FS-CBLST                 PIC XX.
012200     05  FILLER                   PIC X(2).
012300
012400 01  WS-SWITCHES.
012500     05  WS-MORE-REQUESTS         PIC X(3) VALUE 'YES'.
012600         88  WS-NO-MORE-REQUESTS  VALUE 'NO '.
012700     05  WS-CARD-FOUND            PIC X(3) VALUE 'NO '.
012800         88  WS-CARD-WAS-FOUND    VALUE 'YES'.
012900     05  WS-BANK-FOUND            PIC X(3) VALUE 'NO '.
013000         88  WS-BANK-WAS-FOUND    VALUE 'YES'.
013100     05  WS-REQUEST-OK            PIC X(3) VALUE 'YES'.
013200         88  WS-REQUEST-IS-BAD    VALUE 'NO '.
013300     05  FILLER                   PIC X(3).
013400
013500 01  WS-COUNTERS COMP.
013600     05  WS-NEXT-TRAN-SEQ         PIC 9(5).
013700
013800 01  WS-REQUEST-FIELDS.
013900     05  WS-REQ-ACTION            PIC X(5).
014000         88  WS-REQ-IS-PAY        VALUE 'PAY  '.
014100         88  WS-REQ-IS-UNPAY      VALUE 'UNPAY'.
014200     05  WS-REQ-CARD-NAME         PIC X(30).
014300     05  WS-REQ-BANK-NAME         PIC X(30).
014400     05  WS-REQ-BILL-MM           PIC XX.
014500     05  WS-REQ-BILL-YYYY         PIC X(4).
014600     05  WS-REQ-TODAY-CCYYMM      PIC 9(6).
014700     05  FILLER                   PIC X(9).
014800
014900 01  WS-BILL-FIELDS COMP-3.
015000     05  WS-BILL-AMOUNT           PIC S9(9)V99.
015100     05  WS-REBATE-AMOUNT         PIC S9(9)V99.
015200 01  WS-BILL-FIELDS-TABLE REDEFINES WS-BILL-FIELDS.
015300     05  WS-BILL-ENTRY            PIC S9(9)V99 OCCURS 2 TIMES.
015400
015500 01  WS-DESC-FIELDS.
015600     05  WS-BILL-DESC             PIC X(60).
015700     05  WS-REBATE-DESC           PIC X(60).
015800     05  WS-POST-DATE             PIC X(10).
015900     05  FILLER                   PIC X(10).
016000
016100 01  WS-VALID-FIELDS.
016200     05  WS-VALID-REQ-CODE        PIC 9(1).
016300     05  WS-VALID-NAME-FIELD      PIC X(30).
016400     05  WS-VALID-AMOUNT-FIELD    PIC X(15).
016500     05  WS-VALID-BILL-PERIOD.
016600         10  WS-VALID-BILL-MM     PIC XX.
016700         10  WS-VALID-BILL-YYYY   PIC X(4).
016800     05  WS-VALID-TODAY-CCYYMM    PIC 9(6).
016900     05  WS-VALID-FLAG            PIC X(3).
017000         88  WS-VALID-IS-OK       VALUE 'YES'.
017100
017200 PROCEDURE DIVISION.
017300
017400 0000-OWLCBILL.
017500     PERFORM 1000-INITIAL THRU 1000-EXIT.
017600     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
017700         UNTIL WS-NO-MORE-REQUESTS.
017800     PERFORM 9000-CLOSING THRU 9000-EXIT.
017900     STOP RUN.
018000
018100 1000-INITIAL.
018200     OPEN I-O OWLCARD-MASTER.
018300     OPEN I-O OWLBANK-MASTER.
018400     OPEN I-O OWLTRAN-MASTER.
018500     OPEN I-O OWLCTRN-MASTER.
018600     OPEN INPUT OWLCBILL-REQUEST.
018700     OPEN OUTPUT OWLCBILL-LISTING.
018800     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
018900 1000-EXIT.
019000     EXIT.
019100
019200 2000-PROCESS-REQUEST.
019300     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
019400     IF WS-REQUEST-IS-BAD
019500         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
019600         GO TO 2000-NEXT.
019700     IF WS-REQ-IS-PAY
019800         PERFORM 4000-PAY-CARD-BILL THRU 4000-EXIT
019900     ELSE IF WS-REQ-IS-UNPAY
020000         PERFORM 5000-UNPAY-CARD-BILL THRU 5000-EXIT
020100     ELSE
020200         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
020300     END-IF.
020400 2000-NEXT.
020500     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
020600 2000-EXIT.
020700     EXIT.
020800
020900 2100-READ-REQUEST.
021000     READ OWLCBILL-REQUEST
021100         AT END
021200             MOVE 'NO ' TO WS-MORE-REQUESTS
021300             GO TO 2100-EXIT.
021400     MOVE 'YES' TO WS-REQUEST-OK.
021500     UNSTRING I-REQUEST-LINE DELIMITED BY ','
021600         INTO WS-REQ-ACTION WS-REQ-CARD-NAME WS-REQ-BANK-NAME
021700              WS-REQ-BILL-MM WS-REQ-BILL-YYYY
021800              WS-REQ-TODAY-CCYYMM.
021900 2100-EXIT.
022000     EXIT.
022100
022200 3000-VALIDATE-REQUEST.
022300*   /card, /to AND /date ARE ALL REQUIRED, BOTH NAMES MUST SATISFY
022400*   THE NAME RULE, AND THE BILLING PERIOD MUST BE A VALID mm/yyyy
022500*   NOT LATER THAN THE CALLER'S CURRENT YEAR-MONTH.
022600     IF WS-REQ-CARD-NAME = SPACES OR WS-REQ-BANK-NAME = SPACES
022700         MOVE 'NO ' TO WS-REQUEST-OK
022800         GO TO 3000-EXIT.
022900     MOVE 1 TO WS-VALID-REQ-CODE.
023000     MOVE WS-REQ-CARD-NAME TO WS-VALID-NAME-FIELD.
023100     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
023200         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
023300         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
023400     IF NOT WS-VALID-IS-OK
023500         MOVE 'NO ' TO WS-REQUEST-OK
023600         GO TO 3000-EXIT.
023700     MOVE WS-REQ-BANK-NAME TO WS-VALID-NAME-FIELD.
023800     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
023900         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
024000         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
024100     IF NOT WS-VALID-IS-OK
024200         MOVE 'NO ' TO WS-REQUEST-OK
024300         GO TO 3000-EXIT.
024400     MOVE 3 TO WS-VALID-REQ-CODE.
024500     MOVE WS-REQ-BILL-MM TO WS-VALID-BILL-MM.
024600     MOVE WS-REQ-BILL-YYYY TO WS-VALID-BILL-YYYY.
024700     MOVE WS-REQ-TODAY-CCYYMM TO WS-VALID-TODAY-CCYYMM.
024800     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
024900         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
025000         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
025100     IF NOT WS-VALID-IS-OK
025200         MOVE 'NO ' TO WS-REQUEST-OK
025300     END-IF.
025400 3000-EXIT.
025500     EXIT.
025600
025700 4000-PAY-CARD-BILL.
025800     PERFORM 6000-FIND-CARD THRU 6000-EXIT.
025900     IF NOT WS-CARD-WAS-FOUND
026000         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
026100         GO TO 4000-EXIT.
026200     PERFORM 6500-FIND-BANK-ACCOUNT THRU 6500-EXIT.
026300     IF NOT WS-BANK-WAS-FOUND
026400         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
026500         GO TO 4000-EXIT.
026600     MOVE ZERO TO WS-BILL-AMOUNT.
026700     MOVE OWLC-REBATE TO WS-REBATE-AMOUNT.
026800     PERFORM 7000-SUM-AND-FLIP-UNPAID THRU 7000-EXIT.
026900     STRING '01/' WS-REQ-BILL-MM '/' WS-REQ-BILL-YYYY
027000         DELIMITED BY SIZE INTO WS-POST-DATE.
027100     STRING 'Payment for Credit Card Bill - '
027200            WS-REQ-CARD-NAME DELIMITED BY SPACE
027300            ' ' WS-REQ-BILL-YYYY '-' WS-REQ-BILL-MM
027400         DELIMITED BY SIZE INTO WS-BILL-DESC.
027500     STRING 'Credit Card Rebate - '
027600            WS-REQ-CARD-NAME DELIMITED BY SPACE
027700            ' ' WS-REQ-BILL-YYYY '-' WS-REQ-BILL-MM
027800         DELIMITED BY SIZE INTO WS-REBATE-DESC.
027900     SUBTRACT WS-BILL-AMOUNT FROM OWLB-AMOUNT.
028000     MOVE 'true' TO OWLT-HAS-SPENT.
028100     MOVE WS-BILL-AMOUNT TO OWLT-AMOUNT.
028200     MOVE WS-BILL-DESC TO OWLT-DESC.
028300     MOVE 'Credit Card Bill' TO OWLT-CATEGORY.
028400     MOVE WS-POST-DATE TO OWLT-DATE.
028500     PERFORM 7910-FIND-NEXT-TRAN-SEQ THRU 7910-EXIT.
028600*    RESTORE OUR OWN ACCOUNT INDEX - 7910'S SCAN LEAVES OWLT-KEY
028700*    HOLDING WHATEVER ROW ENDED IT, NOT NECESSARILY OURS.
028800     MOVE OWLB-INDEX TO OWLT-BANK-INDEX.
028900     MOVE WS-NEXT-TRAN-SEQ TO OWLT-SEQ-NO.
029000     WRITE OWLT-POSTED-RECORD.
029100     ADD WS-REBATE-AMOUNT TO OWLB-AMOUNT.
029200     MOVE 'false' TO OWLT-HAS-SPENT.
029300     MOVE WS-REBATE-AMOUNT TO OWLT-AMOUNT.
029400     MOVE WS-REBATE-DESC TO OWLT-DESC.
029500     MOVE 'Credit Card Bill' TO OWLT-CATEGORY.
029600     MOVE WS-POST-DATE TO OWLT-DATE.
029700     PERFORM 7910-FIND-NEXT-TRAN-SEQ THRU 7910-EXIT.
029800     MOVE OWLB-INDEX TO OWLT-BANK-INDEX.
029900     MOVE WS-NEXT-TRAN-SEQ TO OWLT-SEQ-NO.
030000     WRITE OWLT-POSTED-RECORD.
030100     REWRITE OWLB-MASTER-RECORD.
030200     PERFORM 9600-LOG-PAYMENT THRU 9600-EXIT.
030300 4000-EXIT.
030400     EXIT.
030500
030600 5000-UNPAY-CARD-BILL.
030700     PERFORM 6000-FIND-CARD THRU 6000-EXIT.
030800     IF NOT WS-CARD-WAS-FOUND
030900         PERFORM 9500-LOG-REJECT THRU 9500-EXIT
031000         GO TO 5000-EXIT.
031100     PERFORM 7100-FLIP-PAID-TO-UNPAID THRU 7100-EXIT.
031200     PERFORM 9700-LOG-REVERSAL THRU 9700-EXIT.
031300 5000-EXIT.
031400     EXIT.
031500
031600 6000-FIND-CARD.
031700     MOVE WS-REQ-CARD-NAME TO OWLC-NAME.
031800     MOVE 'NO ' TO WS-CARD-FOUND.
031900     READ OWLCARD-MASTER
032000         INVALID KEY
032100             CONTINUE
032200         NOT INVALID KEY
032300             MOVE 'YES' TO WS-CARD-FOUND
032400     END-READ.
032500 6000-EXIT.
032600     EXIT.
032700
032800 6500-FIND-BANK-ACCOUNT.
032900*   OWLBANK.DAT IS KEYED BY ROW-ORDER INDEX, NOT NAME - A FORWARD
033000*   START/READ NEXT SCAN IS THE ONLY WAY TO LOCATE A ROW BY NAME.
033100     MOVE 'NO ' TO WS-BANK-FOUND.
033200     MOVE LOW-VALUES TO OWLB-KEY.
033300     START OWLBANK-MASTER KEY IS NOT LESS THAN OWLB-KEY
033400         INVALID KEY
033500             GO TO 6500-EXIT.
033600     PERFORM 6600-CHECK-ONE-BANK-ROW THRU 6600-EXIT
033700         UNTIL FS-BANKMS = '10'
033800            OR WS-BANK-WAS-FOUND.
033900 6500-EXIT.
034000     EXIT.
034100
034200 6600-CHECK-ONE-BANK-ROW.
034300     READ OWLBANK-MASTER NEXT RECORD
034400         AT END
034500             MOVE '10' TO FS-BANKMS
034600         NOT AT END
034700             IF OWLB-NAME = WS-REQ-BANK-NAME
034800                 MOVE 'YES' TO WS-BANK-FOUND
034900             END-IF
035000     END-READ.
035100 6600-EXIT.
035200     EXIT.
035300
035400 7000-SUM-AND-FLIP-UNPAID.
035500*   THE PAY LEG OF THE CONTROL BREAK - ONE PASS OVER OWLCTRN.DAT
035600*   FOR THIS CARD, SUMMING EVERY UNPAID ROW DATED IN THE BILLING
035700*   MONTH AND FLIPPING IT TO PAID AS IT GOES.
035800     MOVE WS-REQ-CARD-NAME TO OWLK-CARD-NAME.
035900     MOVE ZERO TO OWLK-SEQ-NO.
036000     START OWLCTRN-MASTER KEY IS NOT LESS THAN OWLK-KEY
036100         INVALID KEY
036200             GO TO 7000-EXIT.
036300     PERFORM 7010-CHECK-ONE-CTRN-ROW THRU 7010-EXIT
036400         UNTIL FS-CTRNMS = '10'.
036500 7000-EXIT.
036600     EXIT.
036700
036800 7010-CHECK-ONE-CTRN-ROW.
036900     READ OWLCTRN-MASTER NEXT RECORD
037000         AT END
037100             MOVE '10' TO FS-CTRNMS
037200         NOT AT END
037300             IF OWLK-CARD-NAME NOT = WS-REQ-CARD-NAME
037400                 MOVE '10' TO FS-CTRNMS
037500             ELSE
037600                 IF OWLK-IS-UNPAID
037700                    AND OWLK-DATE-MM = WS-REQ-BILL-MM
037800                    AND OWLK-DATE-YYYY = WS-REQ-BILL-YYYY
037900                     ADD OWLK-AMOUNT TO WS-BILL-AMOUNT
038000                     MOVE 'PAID  ' TO OWLK-STATUS
038100                     REWRITE OWLK-POSTED-RECORD
038200                 END-IF
038300             END-IF
038400     END-READ.
038500 7010-EXIT.
038600     EXIT.
038700
038800 7100-FLIP-PAID-TO-UNPAID.
038900*   unpayCardBill - THE EXACT INVERSE CONTROL BREAK.  NO BANK OR
039000*   OWLTRAN.DAT POSTING ON THIS LEG, AS SPECIFIED.
039100     MOVE WS-REQ-CARD-NAME TO OWLK-CARD-NAME.
039200     MOVE ZERO TO OWLK-SEQ-NO.
039300     START OWLCTRN-MASTER KEY IS NOT LESS THAN OWLK-KEY
039400         INVALID KEY
039500             GO TO 7100-EXIT.
039600     PERFORM 7110-CHECK-ONE-PAID-ROW THRU 7110-EXIT
039700         UNTIL FS-CTRNMS = '10'.
039800 7100-EXIT.
039900     EXIT.
040000
040100 7110-CHECK-ONE-PAID-ROW.
040200     READ OWLCTRN-MASTER NEXT RECORD
040300         AT END
040400             MOVE '10' TO FS-CTRNMS
040500         NOT AT END
040600             IF OWLK-CARD-NAME NOT = WS-REQ-CARD-NAME
040700                 MOVE '10' TO FS-CTRNMS
040800             ELSE
040900                 IF OWLK-IS-PAID
041000                    AND OWLK-DATE-MM = WS-REQ-BILL-MM
041100                    AND OWLK-DATE-YYYY = WS-REQ-BILL-YYYY
041200                     MOVE 'UNPAID' TO OWLK-STATUS
041300                     REWRITE OWLK-POSTED-RECORD
041400                 END-IF
041500             END-IF
041600     END-READ.
041700 7110-EXIT.
041800     EXIT.
041900
042000 7910-FIND-NEXT-TRAN-SEQ.
042100*   SAME FORWARD-SCAN-AND-TRACK-THE-RUNNING-MAX IDIOM AS
042200*   OWLBANKM - NO ALTERNATE KEY ON THIS FILE, EVERY LOOKUP
042300*   IS A SCAN.
042400     MOVE 1 TO WS-NEXT-TRAN-SEQ.
042500     MOVE OWLB-INDEX TO OWLT-BANK-INDEX.
042600     MOVE ZERO TO OWLT-SEQ-NO.
042700     START OWLTRAN-MASTER KEY IS NOT LESS THAN OWLT-KEY
042800         INVALID KEY
042900             GO TO 7910-EXIT.
043000     PERFORM 7920-CHECK-ONE-TRAN THRU 7920-EXIT
043100         UNTIL FS-TRANMS = '10'.
043200 7910-EXIT.
043300     EXIT.
043400
043500 7920-CHECK-ONE-TRAN.
043600     READ OWLTRAN-MASTER NEXT RECORD
043700         AT END
043800             MOVE '10' TO FS-TRANMS
043900         NOT AT END
044000             IF OWLT-BANK-INDEX NOT = OWLB-INDEX
044100                 MOVE '10' TO FS-TRANMS
044200             ELSE
044300                 IF OWLT-SEQ-NO >= WS-NEXT-TRAN-SEQ
044400                     COMPUTE WS-NEXT-TRAN-SEQ = OWLT-SEQ-NO + 1
044500                 END-IF
044600             END-IF
044700     END-READ.
044800 7920-EXIT.
044900     EXIT.
045000
045100 9500-LOG-REJECT.
045200     MOVE SPACES TO O-LISTING-LINE.
045300     STRING 'REJECTED - ' WS-REQ-ACTION ' ' WS-REQ-CARD-NAME
045400         DELIMITED BY SIZE INTO O-LISTING-LINE.
045500     WRITE O-LISTING-LINE.
045600 9500-EXIT.
045700     EXIT.
045800
045900 9600-LOG-PAYMENT.
046000     MOVE SPACES TO O-LISTING-LINE.
046100     STRING 'PAID - ' WS-REQ-CARD-NAME ' ' WS-REQ-BILL-MM
046200            '/' WS-REQ-BILL-YYYY ' BILL=' WS-BILL-AMOUNT
046300            ' REBATE=' WS-REBATE-AMOUNT
046400         DELIMITED BY SIZE INTO O-LISTING-LINE.
046500     WRITE O-LISTING-LINE.
046600 9600-EXIT.
046700     EXIT.
046800
046900 9700-LOG-REVERSAL.
047000     MOVE SPACES TO O-LISTING-LINE.
047100     STRING 'UNPAID - ' WS-REQ-CARD-NAME ' ' WS-REQ-BILL-MM
047200            '/' WS-REQ-BILL-YYYY
047300         DELIMITED BY SIZE INTO O-LISTING-LINE.
047400     WRITE O-LISTING-LINE.
047500 9700-EXIT.
047600     EXIT.
047700
047800 9000-CLOSING.
047900     CLOSE OWLCARD-MASTER.
048000     CLOSE OWLBANK-MASTER.
048100     CLOSE OWLTRAN-MASTER.
048200     CLOSE OWLCTRN-MASTER.
048300     CLOSE OWLCBILL-REQUEST.
048400     CLOSE OWLCBILL-LISTING.
048500 9000-EXIT.
048600     EXIT.
