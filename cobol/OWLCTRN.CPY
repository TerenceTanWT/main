000100******************************************************************
000200* OWLCTRN.CPY
000300* CARD-SIDE POSTED-EXPENDITURE RECORD - OWLCTRN.DAT
000400* ONE ROW PER EXPENDITURE CHARGED TO A CREDIT CARD.  CARRIES THE
000500* UNPAID/PAID BUCKET THE MONTH-END BILL RUN FLIPS AS A BLOCK
000600* (CONTROL BREAK ON CARD NAME + BILLING YEAR-MONTH) - SEE
000700* OWLCBILL.CBL.
000800*------------------------------------------------------------
000900* 04-91  R.BOTTO    ORIGINAL LAYOUT.
001000* 06-95  L.GALLI    ADDED OWLK-STATUS 88-LEVELS SO THE BILL RUN
001100*                   COULD DROP THE LITERAL 'UNPAID'/'PAID  '
001200*                   COMPARES SCATTERED THROUGH THE OLD CODE.
001300******************************************************************
001400 01  OWLK-POSTED-RECORD.
001500     05  OWLK-KEY.
001600         10  OWLK-CARD-NAME          PICTURE X(30).
001700         10  OWLK-SEQ-NO             PICTURE 9(5).
001800     05  OWLK-DESC                   PICTURE X(100).
001900     05  OWLK-AMOUNT                 PICTURE S9(9)V99.
002000     05  OWLK-DATE                   PICTURE X(10).
002100*            dd/MM/yyyy OF THE CHARGE.
002200     05  OWLK-DATE-PARTS REDEFINES OWLK-DATE.
002300         10  OWLK-DATE-DD            PICTURE XX.
002400         10  FILLER                  PICTURE X.
002500         10  OWLK-DATE-MM            PICTURE XX.
002600         10  FILLER                  PICTURE X.
002700         10  OWLK-DATE-YYYY          PICTURE X(4).
002800     05  OWLK-CATEGORY               PICTURE X(30).
002900     05  OWLK-STATUS                 PICTURE X(6).
003000         88  OWLK-IS-UNPAID          VALUE 'UNPAID'.
003100         88  OWLK-IS-PAID            VALUE 'PAID  '.
003200     05  FILLER                      PICTURE X(20).
