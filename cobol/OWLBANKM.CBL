000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLBANKM.
000300 AUTHOR. R. BOTTO.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 10-04-1991.
000600 DATE-COMPILED. 10-04-1991.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLBANKM - BANK/INVESTMENT ACCOUNT MAINTENANCE AND POSTING
001100* MAINTAINS OWLBANK.DAT (ADD/DELETE/LIST/EDIT-SAVINGS) AND POSTS
001200* ONE EXPENDITURE OR DEPOSIT ROW TO OWLTRAN.DAT AGAINST A NAMED
001300* ACCOUNT.  A DELETE ALSO WALKS OWLGOAL.DAT AND BLANKS THE TIED
001400* ACCOUNT ON ANY GOAL THAT POINTED AT THE DELETED ROW.
001500*------------------------------------------------------------
001600* AMENDMENT HISTORY
001700*------------------------------------------------------------
001800* 10-04-91  R.BOTTO    ORIGINAL VERSION - REQ. LG-006, REPLACES
001900*                      THE OLD CLIENTI SCREEN-BASED LEDGER ENTRY.
002000* 08-10-92  A.FERRERI  EDIT-SAVINGS ADDED, GATED ON THE TYPE
002100*                      FLAG - INVESTMENT ROWS ARE UNTOUCHED BY
002200*                      IT - REQ. LG-020.
002300* 19-01-94  A.FERRERI  PARTIAL-EDIT RULE: A BLANK NEW-VALUE FIELD
002400*                      LEAVES THE CORRESPONDING ROW FIELD ALONE -
002500*                      REQ. LG-029.
002600* 30-11-93  A.FERRERI  DELETE-ACCOUNT-BREAK-TIE ADDED AGAINST
002700*                      OWLGOAL.DAT - REQ. LG-031.
002800* 21-06-96  L.GALLI    EMPTY-LIST GUARD ON DELETE/LIST/EDIT TO
002900*                      MATCH OWLCARD - REQ. LG-044.
003000* 16-09-98  S.VOLPE    Y2K REVIEW - POSTED TRANSACTION DATES PASS
003100*                      THROUGH UNCHANGED FROM THE CALLER, NO
003200*                      CENTURY ARITHMETIC IN THIS PROGRAM EITHER -
003300*                      REQ. LG-053.
003400* 04-12-02  L.GALLI    POST-EXPENDITURE/POST-DEPOSIT OPENED UP TO
003500*                      BE DRIVEN BY A REQUEST RECORD SO OWLCBILL
003600*                      AND OWLXFER CAN SHARE THE SAME BANK MASTER
003700*                      REWRITE LOGIC FOR THEIR BALANCE UPDATES -
003800*                      REQ. LG-065 (SEE OWLB2000-POST-ENTRY).
003900* 11-03-03  L.GALLI    ADD-ACCOUNT AND POST-EXPEND/DEPOSIT NOW
004000*                      CALL OWLVALID FOR THE NAME/AMOUNT/INCOME
004100*                      CHECKS INSTEAD OF TRUSTING THE REQUEST FILE
004200*                      AS-IS, AND A BLANK CATEGORY ON AN
004300*                      EXPENDITURE DEFAULTS TO miscellaneous -
004400*                      REQ. LG-068.
004500* 02-02-04  L.GALLI    TWO NEW REQUEST ACTIONS - EDITPROF RENAMES
004600*                      THE OWLPROF.DAT OWNER ROW (NAME MUST MATCH
004700*                      THE ROW ON FILE, NEWNAME IS THE ONLY FIELD
004800*                      IT MAY CHANGE), LISTDEP LISTS AN ACCOUNT'S
004900*                      DEPOSITS OFF OWLTRAN.DAT UP TO A /NUM COUNT
005000*                      THAT DEFAULTS TO 30 - REQ. LG-071.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. PC-HP.
005600 OBJECT-COMPUTER. PC-HP.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
006000     UPSI-0 ON STATUS IS OWL-WARM-START
006100            OFF STATUS IS OWL-COLD-START.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT OWLBANK-MASTER ASSIGN TO OWLBANK
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS OWLB-KEY
006900         FILE STATUS IS FS-BANKMS.
007000
007100     SELECT OWLTRAN-MASTER ASSIGN TO OWLTRANF
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE IS DYNAMIC
007400         RECORD KEY IS OWLT-KEY
007500         FILE STATUS IS FS-TRANMS.
007600
007700     SELECT OWLGOAL-MASTER ASSIGN TO OWLGOALF
007800         ORGANIZATION IS INDEXED
007900         ACCESS MODE IS DYNAMIC
008000         RECORD KEY IS OWLG-KEY
008100         FILE STATUS IS FS-GOALMS.
008200
008300     SELECT OWLBANK-REQUEST ASSIGN TO OWLBREQ
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-BANKRQ.
008600
008700     SELECT OWLBANK-LISTING ASSIGN TO OWLBLIST2
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-BANKLS.
009000
009100     SELECT OWLPROF-MASTER ASSIGN TO OWLPROFM
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS FS-PROFMS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  OWLBANK-MASTER
009800     LABEL RECORD IS STANDARD.
009900     COPY OWLBANK.
010000
010100 FD  OWLPROF-MASTER
010200     LABEL RECORD IS STANDARD.
010300     COPY OWLPROF.
010400
010500 FD  OWLTRAN-MASTER
010600     LABEL RECORD IS STANDARD.
010700     COPY OWLTRAN.
010800
010900 FD  OWLGOAL-MASTER
011000     LABEL RECORD IS STANDARD.
011100     COPY OWLGOAL.
011200
011300 FD  OWLBANK-REQUEST
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 120 CHARACTERS
011600     DATA RECORD IS I-REQUEST-LINE.
011700 01  I-REQUEST-LINE                PIC X(120).
011800
011900 FD  OWLBANK-LISTING
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 80 CHARACTERS
012200     DATA RECORD IS O-LISTING-LINE.
012300 01  O-LISTING-LINE                PIC X(80).
012400
012500 WORKING-STORAGE SECTION.
012600 01  WS-FILE-STATUSES.
012700     05  FS-BANKMS                PIC XX.
012800     05  FS-TRANMS                PIC XX.
012900     05  FS-GOALMS                PIC XX.
013000     05  FS-BANKRQ                PIC XX.
013100     05  FS-BANKLS                PIC XX.
013200         88  FS-OK                VALUE '00'.
013300     05  FS-PROFMS                PIC XX.
013400     05  FILLER                   PIC X(2).
013500
013600 01  WS-SWITCHES.
013700     05  WS-MORE-REQUESTS         PIC X(3) VALUE 'YES'.
013800         88  WS-NO-MORE-REQUESTS  VALUE 'NO '.
013900     05  WS-ROW-FOUND             PIC X(3) VALUE 'NO '.
014000         88  WS-ROW-WAS-FOUND     VALUE 'YES'.
014100     05  WS-MORE-MASTER-ROWS      PIC X(3) VALUE 'YES'.
014200         88  WS-NO-MORE-MASTER-ROWS VALUE 'NO '.
014300     05  WS-MORE-GOAL-ROWS        PIC X(3) VALUE 'YES'.
014400         88  WS-NO-MORE-GOAL-ROWS VALUE 'NO '.
014500     05  WS-TABLE-IS-EMPTY        PIC X(3) VALUE 'YES'.
014600     05  WS-PROFILE-LOADED        PIC X(3) VALUE 'NO '.
014700         88  WS-PROFILE-IS-LOADED VALUE 'YES'.
014800     05  FILLER                   PIC X(3).
014900
015000 01  WS-COUNTERS COMP.
015100     05  WS-ROW-COUNT             PIC 9(4).
015200     05  WS-SCAN-SUB              PIC 9(4).
015300     05  WS-FOUND-SUB             PIC 9(4).
015400     05  WS-NEXT-TRAN-SEQ         PIC 9(5).
015500     05  WS-NUM-REQUESTED         PIC 9(5).
015600     05  WS-LIST-CTR              PIC 9(5).
015700
015800 01  WS-REQUEST-FIELDS.
015900     05  WS-REQ-ACTION            PIC X(11).
016000         88  WS-REQ-IS-ADD        VALUE 'ADD        '.
016100         88  WS-REQ-IS-DELETE     VALUE 'DELETE     '.
016200         88  WS-REQ-IS-EDIT       VALUE 'EDIT       '.
016300         88  WS-REQ-IS-LIST       VALUE 'LIST       '.
016400         88  WS-REQ-IS-EXPENDITURE VALUE 'EXPENDITURE'.
016500         88  WS-REQ-IS-DEPOSIT    VALUE 'DEPOSIT    '.
016600         88  WS-REQ-IS-EDITPROF   VALUE 'EDITPROF   '.
016700         88  WS-REQ-IS-LISTDEP    VALUE 'LISTDEP    '.
016800     05  WS-REQ-NAME              PIC X(30).
016900     05  WS-REQ-NEW-NAME          PIC X(30).
017000     05  WS-REQ-TYPE              PIC X(10).
017100     05  WS-REQ-AMOUNT            PIC X(15).
017200     05  WS-REQ-INCOME            PIC X(15).
017300     05  WS-REQ-DESC              PIC X(60).
017400     05  WS-REQ-CATEGORY          PIC X(30).
017500     05  WS-REQ-DATE              PIC X(10).
017600     05  WS-REQ-NUM               PIC X(5).
017700     05  FILLER                   PIC X(10).
017800
017900 01  WS-POST-FIELDS COMP-3.
018000     05  WS-POST-AMOUNT           PIC S9(9)V99.
018100
018200 01  WS-POST-HAS-SPENT            PIC X(5).
018300
018400 01  WS-VALID-FIELDS.
018500     05  WS-VALID-REQ-CODE        PIC 9(1).
018600     05  WS-VALID-NAME-FIELD      PIC X(30).
018700     05  WS-VALID-AMOUNT-FIELD    PIC X(15).
018800     05  WS-VALID-BILL-PERIOD     PIC X(6).
018900     05  WS-VALID-TODAY-CCYYMM    PIC 9(6).
019000     05  WS-VALID-FLAG            PIC X(3).
019100         88  WS-VALID-IS-VALID    VALUE 'YES'.
019200
019300 01  WS-BANK-TABLE.
019400     05  WS-BANK-ROW OCCURS 200 TIMES
019500             INDEXED BY WS-BANK-IX.
019600         10  WS-T-INDEX           PIC 9(4).
019700         10  WS-T-NAME            PIC X(30).
019800         10  WS-T-TYPE            PIC X(10).
019900         10  WS-T-AMOUNT          PIC S9(9)V99.
020000         10  WS-T-INCOME          PIC S9(9)V99.
020100         10  FILLER               PIC X(9).
020200 01  WS-BANK-TABLE-RED REDEFINES WS-BANK-TABLE.
020300     05  WS-FLAT-ROW OCCURS 200 TIMES.
020400         10  WS-FLAT-BYTES        PIC X(75).
020500
020600 PROCEDURE DIVISION.
020700
020800 0000-OWLBANKM.
020900     PERFORM 1000-INITIAL THRU 1000-EXIT.
021000     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
021100         UNTIL WS-NO-MORE-REQUESTS.
021200     PERFORM 9000-CLOSING THRU 9000-EXIT.
021300     STOP RUN.
021400
021500 1000-INITIAL.
021600     MOVE ZERO TO WS-ROW-COUNT.
021700     OPEN INPUT OWLBANK-MASTER.
021800     MOVE LOW-VALUES TO OWLB-KEY.
021900     START OWLBANK-MASTER KEY IS NOT LESS THAN OWLB-KEY
022000         INVALID KEY MOVE 'NO ' TO WS-MORE-MASTER-ROWS.
022100     PERFORM 1100-LOAD-ONE-ROW THRU 1100-EXIT
022200         UNTIL WS-NO-MORE-MASTER-ROWS.
022300     CLOSE OWLBANK-MASTER.
022400     IF WS-ROW-COUNT > 0
022500         MOVE 'NO ' TO WS-TABLE-IS-EMPTY
022600     END-IF.
022700     OPEN INPUT OWLBANK-REQUEST.
022800     OPEN OUTPUT OWLBANK-LISTING.
022900     OPEN I-O OWLTRAN-MASTER.
023000     OPEN I-O OWLGOAL-MASTER.
023100     OPEN I-O OWLPROF-MASTER.
023200     READ OWLPROF-MASTER
023300         AT END
023400             DISPLAY 'OWLBANKM - NO PROFILE ROW ON OWLPROF.DAT'
023500         NOT AT END
023600             MOVE 'YES' TO WS-PROFILE-LOADED
023700     END-READ.
023800     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
023900 1000-EXIT.
024000     EXIT.
024100
024200 1100-LOAD-ONE-ROW.
024300     READ OWLBANK-MASTER NEXT RECORD
024400         AT END
024500             MOVE 'NO ' TO WS-MORE-MASTER-ROWS
024600         NOT AT END
024700             ADD 1 TO WS-ROW-COUNT
024800             SET WS-BANK-IX TO WS-ROW-COUNT
024900             MOVE OWLB-INDEX TO WS-T-INDEX(WS-BANK-IX)
025000             MOVE OWLB-NAME TO WS-T-NAME(WS-BANK-IX)
025100             MOVE OWLB-TYPE TO WS-T-TYPE(WS-BANK-IX)
025200             MOVE OWLB-AMOUNT TO WS-T-AMOUNT(WS-BANK-IX)
025300             MOVE OWLB-INCOME TO WS-T-INCOME(WS-BANK-IX)
025400     END-READ.
025500 1100-EXIT.
025600     EXIT.
025700
025800 2000-PROCESS-REQUEST.
025900     IF WS-REQ-IS-ADD
026000         PERFORM 3000-ADD-ACCOUNT THRU 3000-EXIT
026100     ELSE IF WS-REQ-IS-DELETE
026200         PERFORM 4000-DELETE-ACCOUNT THRU 4000-EXIT
026300     ELSE IF WS-REQ-IS-EDIT
026400         PERFORM 5000-EDIT-SAVINGS THRU 5000-EXIT
026500     ELSE IF WS-REQ-IS-LIST
026600         PERFORM 6000-LIST-ACCOUNTS THRU 6000-EXIT
026700     ELSE IF WS-REQ-IS-EXPENDITURE
026800         PERFORM 7000-POST-EXPENDITURE THRU 7000-EXIT
026900     ELSE IF WS-REQ-IS-DEPOSIT
027000         PERFORM 7500-POST-DEPOSIT THRU 7500-EXIT
027100     ELSE IF WS-REQ-IS-EDITPROF
027200         PERFORM 5500-EDIT-PROFILE-NAME THRU 5500-EXIT
027300     ELSE IF WS-REQ-IS-LISTDEP
027400         PERFORM 6200-LIST-DEPOSITS THRU 6200-EXIT
027500     ELSE
027600         DISPLAY 'OWLBANKM - UNKNOWN REQUEST ACTION '
027700             WS-REQ-ACTION
027800     END-IF.
027900     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
028000 2000-EXIT.
028100     EXIT.
028200
028300 2100-READ-REQUEST.
028400     READ OWLBANK-REQUEST
028500         AT END
028600             MOVE 'NO ' TO WS-MORE-REQUESTS
028700             GO TO 2100-EXIT.
028800     UNSTRING I-REQUEST-LINE DELIMITED BY ','
028900         INTO WS-REQ-ACTION WS-REQ-NAME WS-REQ-NEW-NAME
029000              WS-REQ-TYPE WS-REQ-AMOUNT WS-REQ-INCOME
029100              WS-REQ-DESC WS-REQ-CATEGORY WS-REQ-DATE
029200              WS-REQ-NUM.
029300 2100-EXIT.
029400     EXIT.
029500
029600 3000-ADD-ACCOUNT.
029700*    NAME, AMOUNT AND INCOME MUST EACH PASS THE SHARED OWLVALID
029800*    CHECKS BEFORE THE ROW IS BUILT.
029900     MOVE 1 TO WS-VALID-REQ-CODE.
030000     MOVE WS-REQ-NAME TO WS-VALID-NAME-FIELD.
030100     CALL 'OWLVALID' USING WS-VALID-REQ-CODE
030200         WS-VALID-NAME-FIELD WS-VALID-AMOUNT-FIELD
030300         WS-VALID-BILL-PERIOD WS-VALID-TODAY-CCYYMM
030400         WS-VALID-FLAG.
030500     IF WS-VALID-IS-VALID
030600         MOVE 2 TO WS-VALID-REQ-CODE
030700         MOVE WS-REQ-AMOUNT TO WS-VALID-AMOUNT-FIELD
030800         CALL 'OWLVALID' USING WS-VALID-REQ-CODE
030900             WS-VALID-NAME-FIELD WS-VALID-AMOUNT-FIELD
031000             WS-VALID-BILL-PERIOD WS-VALID-TODAY-CCYYMM
031100             WS-VALID-FLAG
031200     END-IF.
031300     IF WS-VALID-IS-VALID
031400         MOVE 2 TO WS-VALID-REQ-CODE
031500         MOVE WS-REQ-INCOME TO WS-VALID-AMOUNT-FIELD
031600         CALL 'OWLVALID' USING WS-VALID-REQ-CODE
031700             WS-VALID-NAME-FIELD WS-VALID-AMOUNT-FIELD
031800             WS-VALID-BILL-PERIOD WS-VALID-TODAY-CCYYMM
031900             WS-VALID-FLAG
032000     END-IF.
032100     IF NOT WS-VALID-IS-VALID
032200         DISPLAY 'OWLBANKM - REJECTED, BAD NAME/AMOUNT/INCOME '
032300             WS-REQ-NAME
032400         GO TO 3000-EXIT.
032500     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
032600     IF WS-ROW-WAS-FOUND
032700         DISPLAY 'OWLBANKM - REJECTED, DUPLICATE NAME '
032800             WS-REQ-NAME
032900         GO TO 3000-EXIT.
033000     IF WS-ROW-COUNT = 200
033100         DISPLAY 'OWLBANKM - REJECTED, TABLE IS FULL'
033200         GO TO 3000-EXIT.
033300     ADD 1 TO WS-ROW-COUNT.
033400     SET WS-BANK-IX TO WS-ROW-COUNT.
033500     MOVE WS-ROW-COUNT TO WS-T-INDEX(WS-BANK-IX).
033600     MOVE WS-REQ-NAME TO WS-T-NAME(WS-BANK-IX).
033700     MOVE WS-REQ-TYPE TO WS-T-TYPE(WS-BANK-IX).
033800     MOVE WS-REQ-AMOUNT TO WS-T-AMOUNT(WS-BANK-IX).
033900     MOVE WS-REQ-INCOME TO WS-T-INCOME(WS-BANK-IX).
034000     MOVE 'NO ' TO WS-TABLE-IS-EMPTY.
034100 3000-EXIT.
034200     EXIT.
034300
034400 4000-DELETE-ACCOUNT.
034500     IF WS-TABLE-IS-EMPTY = 'YES'
034600         DISPLAY 'OWLBANKM - REJECTED, TABLE IS EMPTY'
034700         GO TO 4000-EXIT.
034800     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
034900     IF NOT WS-ROW-WAS-FOUND
035000         DISPLAY 'OWLBANKM - REJECTED, NAME NOT FOUND '
035100             WS-REQ-NAME
035200         GO TO 4000-EXIT.
035300     PERFORM 4100-BREAK-TIED-GOALS THRU 4100-EXIT.
035400     PERFORM 4200-CLOSE-TABLE-GAP THRU 4200-EXIT.
035500     SUBTRACT 1 FROM WS-ROW-COUNT.
035600     IF WS-ROW-COUNT = 0
035700         MOVE 'YES' TO WS-TABLE-IS-EMPTY
035800     END-IF.
035900 4000-EXIT.
036000     EXIT.
036100
036200 4100-BREAK-TIED-GOALS.
036300*    A DELETED SAVINGS ACCOUNT'S NAME IS CLEARED FROM EVERY GOAL
036400*    THAT WAS TIED TO IT - THE GOAL ITSELF IS NOT REMOVED.
036500     MOVE LOW-VALUES TO OWLG-KEY.
036600     MOVE 'YES' TO WS-MORE-GOAL-ROWS.
036700     START OWLGOAL-MASTER KEY IS NOT LESS THAN OWLG-KEY
036800         INVALID KEY MOVE 'NO ' TO WS-MORE-GOAL-ROWS.
036900     PERFORM 4110-CHECK-ONE-GOAL THRU 4110-EXIT
037000         UNTIL WS-NO-MORE-GOAL-ROWS.
037100 4100-EXIT.
037200     EXIT.
037300
037400 4110-CHECK-ONE-GOAL.
037500     READ OWLGOAL-MASTER NEXT RECORD
037600         AT END
037700             MOVE 'NO ' TO WS-MORE-GOAL-ROWS
037800         NOT AT END
037900             IF OWLG-TIED-ACCOUNT = WS-REQ-NAME
038000                 MOVE SPACES TO OWLG-TIED-ACCOUNT
038100                 REWRITE OWLG-GOAL-RECORD
038200             END-IF
038300     END-READ.
038400 4110-EXIT.
038500     EXIT.
038600
038700 4200-CLOSE-TABLE-GAP.
038800     PERFORM 4210-SHIFT-ONE-ROW THRU 4210-EXIT
038900         VARYING WS-SCAN-SUB FROM WS-FOUND-SUB BY 1
039000         UNTIL WS-SCAN-SUB NOT < WS-ROW-COUNT.
039100 4200-EXIT.
039200     EXIT.
039300
039400 4210-SHIFT-ONE-ROW.
039500     MOVE WS-FLAT-ROW(WS-SCAN-SUB + 1)
039600         TO WS-FLAT-ROW(WS-SCAN-SUB).
039700 4210-EXIT.
039800     EXIT.
039900
040000 5000-EDIT-SAVINGS.
040100     IF WS-TABLE-IS-EMPTY = 'YES'
040200         DISPLAY 'OWLBANKM - REJECTED, TABLE IS EMPTY'
040300         GO TO 5000-EXIT.
040400     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
040500     IF NOT WS-ROW-WAS-FOUND
040600         DISPLAY 'OWLBANKM - REJECTED, NAME NOT FOUND '
040700             WS-REQ-NAME
040800         GO TO 5000-EXIT.
040900     SET WS-BANK-IX TO WS-FOUND-SUB.
041000     IF WS-T-TYPE(WS-BANK-IX) NOT = 'saving'
041100         DISPLAY 'OWLBANKM - REJECTED, NOT A SAVING ROW '
041200             WS-REQ-NAME
041300         GO TO 5000-EXIT.
041400     IF WS-REQ-NEW-NAME NOT = SPACES
041500         MOVE WS-REQ-NEW-NAME TO WS-T-NAME(WS-BANK-IX)
041600     END-IF.
041700     IF WS-REQ-AMOUNT NOT = SPACES
041800         MOVE WS-REQ-AMOUNT TO WS-T-AMOUNT(WS-BANK-IX)
041900     END-IF.
042000     IF WS-REQ-INCOME NOT = SPACES
042100         MOVE WS-REQ-INCOME TO WS-T-INCOME(WS-BANK-IX)
042200     END-IF.
042300 5000-EXIT.
042400     EXIT.
042500
042600 5500-EDIT-PROFILE-NAME.
042700*    THE NAME FIELD MUST SATISFY THE NAME RULE AND MATCH THE
042800*    OWNER ROW ON FILE; THE NEW-NAME FIELD IS THE ONLY ONE THIS
042900*    REQUEST MAY EVER CHANGE, SO IT MUST SATISFY THE NAME RULE
043000*    TOO AND MUST BE PRESENT - A BLANK NEW NAME EDITS NOTHING.
043100     IF NOT WS-PROFILE-IS-LOADED
043200         DISPLAY 'OWLBANKM - REJECTED, NO PROFILE ROW ON FILE'
043300         GO TO 5500-EXIT.
043400     MOVE 1 TO WS-VALID-REQ-CODE.
043500     MOVE WS-REQ-NAME TO WS-VALID-NAME-FIELD.
043600     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
043700         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
043800         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
043900     IF NOT WS-VALID-IS-VALID
044000         DISPLAY 'OWLBANKM - REJECTED, BAD /NAME ' WS-REQ-NAME
044100         GO TO 5500-EXIT.
044200     IF WS-REQ-NAME NOT = OWLP-USERNAME
044300         DISPLAY 'OWLBANKM - REJECTED, /NAME NOT ON FILE '
044400             WS-REQ-NAME
044500         GO TO 5500-EXIT.
044600     IF WS-REQ-NEW-NAME = SPACES
044700         DISPLAY 'OWLBANKM - REJECTED, NO DIFFERING PARAMETER TO '
044800             'CHANGE'
044900         GO TO 5500-EXIT.
045000     MOVE WS-REQ-NEW-NAME TO WS-VALID-NAME-FIELD.
045100     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
045200         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
045300         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
045400     IF NOT WS-VALID-IS-VALID
045500         DISPLAY 'OWLBANKM - REJECTED, BAD /NEWNAME '
045600             WS-REQ-NEW-NAME
045700         GO TO 5500-EXIT.
045800     MOVE WS-REQ-NEW-NAME TO OWLP-USERNAME.
045900     REWRITE OWLP-PROFILE-RECORD.
046000 5500-EXIT.
046100     EXIT.
046200
046300 6000-LIST-ACCOUNTS.
046400     IF WS-TABLE-IS-EMPTY = 'YES'
046500         DISPLAY 'OWLBANKM - REJECTED, TABLE IS EMPTY'
046600         GO TO 6000-EXIT.
046700     PERFORM 6100-LIST-ONE-ROW THRU 6100-EXIT
046800         VARYING WS-SCAN-SUB FROM 1 BY 1
046900         UNTIL WS-SCAN-SUB > WS-ROW-COUNT.
047000 6000-EXIT.
047100     EXIT.
047200
047300 6100-LIST-ONE-ROW.
047400     MOVE SPACES TO O-LISTING-LINE.
047500     STRING WS-T-NAME(WS-SCAN-SUB) DELIMITED BY SPACE
047600         ' ' DELIMITED BY SIZE
047700         WS-T-TYPE(WS-SCAN-SUB) DELIMITED BY SPACE
047800         ' ' DELIMITED BY SIZE
047900         WS-T-AMOUNT(WS-SCAN-SUB) DELIMITED BY SIZE
048000         ' ' DELIMITED BY SIZE
048100         WS-T-INCOME(WS-SCAN-SUB) DELIMITED BY SIZE
048200         INTO O-LISTING-LINE.
048300     WRITE O-LISTING-LINE.
048400 6100-EXIT.
048500     EXIT.
048600
048700 6200-LIST-DEPOSITS.
048800*    THE ACCOUNT NAME (WS-REQ-NAME) IS REQUIRED; THE REQUESTED
048900*    COUNT (WS-REQ-NUM) DEFAULTS TO 30 WHEN BLANK, ELSE MUST BE A
049000*    POSITIVE INTEGER - LISTS THAT ACCOUNT'S DEPOSIT POSTINGS OFF
049100*    OWLTRAN.DAT, OLDEST FIRST, UP TO THE REQUESTED COUNT.
049200     IF WS-REQ-NAME = SPACES
049300         DISPLAY 'OWLBANKM - REJECTED, /FROM IS REQUIRED'
049400         GO TO 6200-EXIT.
049500     IF WS-REQ-NUM = SPACES
049600         MOVE 30 TO WS-NUM-REQUESTED
049700     ELSE
049800         IF WS-REQ-NUM NOT NUMERIC
049900             DISPLAY 'OWLBANKM - REJECTED, /NUM IS NOT AN INTEGER'
050000             GO TO 6200-EXIT
050100         END-IF
050200         MOVE WS-REQ-NUM TO WS-NUM-REQUESTED
050300         IF WS-NUM-REQUESTED < 1
050400             DISPLAY 'OWLBANKM - REJECTED, /NUM MUST BE 1 OR MORE'
050500             GO TO 6200-EXIT
050600         END-IF
050700     END-IF.
050800     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
050900     IF NOT WS-ROW-WAS-FOUND
051000         DISPLAY 'OWLBANKM - REJECTED, NAME NOT FOUND '
051100             WS-REQ-NAME
051200         GO TO 6200-EXIT.
051300     SET WS-BANK-IX TO WS-FOUND-SUB.
051400     MOVE ZERO TO WS-LIST-CTR.
051500     MOVE WS-T-INDEX(WS-BANK-IX) TO OWLT-BANK-INDEX.
051600     MOVE 0 TO OWLT-SEQ-NO.
051700     START OWLTRAN-MASTER KEY IS NOT LESS THAN OWLT-KEY
051800         INVALID KEY GO TO 6200-EXIT.
051900     PERFORM 6300-LIST-ONE-DEPOSIT THRU 6300-EXIT
052000         UNTIL FS-TRANMS = '10'
052100            OR WS-LIST-CTR NOT < WS-NUM-REQUESTED.
052200 6200-EXIT.
052300     EXIT.
052400
052500 6300-LIST-ONE-DEPOSIT.
052600     READ OWLTRAN-MASTER NEXT RECORD
052700         AT END
052800             MOVE '10' TO FS-TRANMS
052900         NOT AT END
053000             IF OWLT-BANK-INDEX NOT = WS-T-INDEX(WS-BANK-IX)
053100                 MOVE '10' TO FS-TRANMS
053200             ELSE
053300                 IF OWLT-IS-DEPOSIT
053400                     ADD 1 TO WS-LIST-CTR
053500                     MOVE SPACES TO O-LISTING-LINE
053600                     STRING WS-T-NAME(WS-BANK-IX)
053700                             DELIMITED BY SPACE
053800                         ' ' DELIMITED BY SIZE
053900                         OWLT-DATE DELIMITED BY SIZE
054000                         ' ' DELIMITED BY SIZE
054100                         OWLT-AMOUNT DELIMITED BY SIZE
054200                         ' ' DELIMITED BY SIZE
054300                         OWLT-DESC DELIMITED BY SPACE
054400                         INTO O-LISTING-LINE
054500                     WRITE O-LISTING-LINE
054600                 END-IF
054700             END-IF
054800     END-READ.
054900 6300-EXIT.
055000     EXIT.
055100
055200 7000-POST-EXPENDITURE.
055300*    THE AMOUNT MUST BE A VALID DECIMAL; A BLANK CATEGORY DEFAULTS
055400*    TO miscellaneous AND THE LITERAL deposit IS NOT A VALID
055500*    EXPENDITURE CATEGORY.
055600     MOVE 2 TO WS-VALID-REQ-CODE.
055700     MOVE WS-REQ-AMOUNT TO WS-VALID-AMOUNT-FIELD.
055800     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
055900         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
056000         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
056100     IF NOT WS-VALID-IS-VALID
056200         DISPLAY 'OWLBANKM - REJECTED, BAD AMOUNT ' WS-REQ-AMOUNT
056300         GO TO 7000-EXIT.
056400     IF WS-REQ-CATEGORY = SPACES
056500         MOVE 'miscellaneous' TO WS-REQ-CATEGORY
056600     ELSE IF WS-REQ-CATEGORY = 'deposit'
056700         DISPLAY 'OWLBANKM - REJECTED, CATEGORY CANNOT BE DEPOSIT'
056800         GO TO 7000-EXIT
056900     END-IF.
057000     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
057100     IF NOT WS-ROW-WAS-FOUND
057200         DISPLAY 'OWLBANKM - REJECTED, NAME NOT FOUND '
057300             WS-REQ-NAME
057400         GO TO 7000-EXIT.
057500     SET WS-BANK-IX TO WS-FOUND-SUB.
057600     MOVE WS-REQ-AMOUNT TO WS-POST-AMOUNT.
057700     SUBTRACT WS-POST-AMOUNT FROM WS-T-AMOUNT(WS-BANK-IX).
057800     MOVE 'true' TO WS-POST-HAS-SPENT.
057900     PERFORM 7900-APPEND-TRANSACTION THRU 7900-EXIT.
058000 7000-EXIT.
058100     EXIT.
058200
058300 7500-POST-DEPOSIT.
058400*    THE CALLER'S PARSER CONTRACT IS THE SAME DECIMAL-AMOUNT CHECK
058500*    AS AN EXPENDITURE - OWLVALID REQUEST CODE 2 AGAIN.
058600     MOVE 2 TO WS-VALID-REQ-CODE.
058700     MOVE WS-REQ-AMOUNT TO WS-VALID-AMOUNT-FIELD.
058800     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
058900         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
059000         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
059100     IF NOT WS-VALID-IS-VALID
059200         DISPLAY 'OWLBANKM - REJECTED, BAD AMOUNT ' WS-REQ-AMOUNT
059300         GO TO 7500-EXIT.
059400     PERFORM 8000-FIND-BY-NAME THRU 8000-EXIT.
059500     IF NOT WS-ROW-WAS-FOUND
059600         DISPLAY 'OWLBANKM - REJECTED, NAME NOT FOUND '
059700             WS-REQ-NAME
059800         GO TO 7500-EXIT.
059900     SET WS-BANK-IX TO WS-FOUND-SUB.
060000     MOVE WS-REQ-AMOUNT TO WS-POST-AMOUNT.
060100     ADD WS-POST-AMOUNT TO WS-T-AMOUNT(WS-BANK-IX).
060200     MOVE 'false' TO WS-POST-HAS-SPENT.
060300     PERFORM 7900-APPEND-TRANSACTION THRU 7900-EXIT.
060400 7500-EXIT.
060500     EXIT.
060600
060700 7900-APPEND-TRANSACTION.
060800     MOVE WS-T-INDEX(WS-BANK-IX) TO OWLT-BANK-INDEX.
060900     PERFORM 7910-FIND-NEXT-TRAN-SEQ THRU 7910-EXIT.
061000*    7910 WALKS PAST THIS ACCOUNT'S ROWS TO FIND THE BREAK, SO THE
061100*    KEY FIELDS LEFT IN OWLT-KEY BELONG TO WHATEVER ROW ENDED THE
061200*    SCAN - RESTORE OUR OWN ACCOUNT INDEX BEFORE THE WRITE BELOW.
061300     MOVE WS-T-INDEX(WS-BANK-IX) TO OWLT-BANK-INDEX.
061400     MOVE WS-NEXT-TRAN-SEQ TO OWLT-SEQ-NO.
061500     MOVE WS-REQ-DESC TO OWLT-DESC.
061600     MOVE WS-REQ-AMOUNT TO OWLT-AMOUNT.
061700     MOVE WS-REQ-DATE TO OWLT-DATE.
061800     MOVE WS-REQ-CATEGORY TO OWLT-CATEGORY.
061900     MOVE WS-POST-HAS-SPENT TO OWLT-HAS-SPENT.
062000     WRITE OWLT-POSTED-RECORD
062100         INVALID KEY
062200             DISPLAY 'OWLBANKM - DUPLICATE TRANSACTION KEY'.
062300 7900-EXIT.
062400     EXIT.
062500
062600 7910-FIND-NEXT-TRAN-SEQ.
062700*    THE HIGHEST SEQ-NO ALREADY POSTED FOR THIS ACCOUNT, PLUS 1 -
062800*    WALK EVERY ROW FOR THE ACCOUNT FROM ITS FIRST KEY FORWARD.
062900     MOVE 0 TO WS-NEXT-TRAN-SEQ.
063000     MOVE WS-T-INDEX(WS-BANK-IX) TO OWLT-BANK-INDEX.
063100     MOVE 0 TO OWLT-SEQ-NO.
063200     START OWLTRAN-MASTER KEY IS NOT LESS THAN OWLT-KEY
063300         INVALID KEY GO TO 7910-EXIT.
063400     PERFORM 7920-CHECK-ONE-TRAN THRU 7920-EXIT
063500         UNTIL FS-TRANMS = '10'.
063600 7910-EXIT.
063700     EXIT.
063800
063900 7920-CHECK-ONE-TRAN.
064000     READ OWLTRAN-MASTER NEXT RECORD
064100         AT END
064200             MOVE '10' TO FS-TRANMS
064300         NOT AT END
064400             IF OWLT-BANK-INDEX NOT = WS-T-INDEX(WS-BANK-IX)
064500                 MOVE '10' TO FS-TRANMS
064600             ELSE
064700                 ADD 1 TO OWLT-SEQ-NO
064800                 MOVE OWLT-SEQ-NO TO WS-NEXT-TRAN-SEQ
064900             END-IF
065000     END-READ.
065100 7920-EXIT.
065200     EXIT.
065300
065400 8000-FIND-BY-NAME.
065500*    LINEAR SCAN BY NAME - SAME IDIOM AS OWLCARD'S LOOKUP.
065600     MOVE 'NO ' TO WS-ROW-FOUND.
065700     MOVE 0 TO WS-FOUND-SUB.
065800     IF WS-ROW-COUNT > 0
065900         PERFORM 8100-CHECK-ONE-ROW THRU 8100-EXIT
066000             VARYING WS-SCAN-SUB FROM 1 BY 1
066100             UNTIL WS-SCAN-SUB > WS-ROW-COUNT
066200                OR WS-ROW-WAS-FOUND
066300     END-IF.
066400 8000-EXIT.
066500     EXIT.
066600
066700 8100-CHECK-ONE-ROW.
066800     IF WS-T-NAME(WS-SCAN-SUB) = WS-REQ-NAME
066900         MOVE 'YES' TO WS-ROW-FOUND
067000         MOVE WS-SCAN-SUB TO WS-FOUND-SUB
067100     END-IF.
067200 8100-EXIT.
067300     EXIT.
067400
067500 9000-CLOSING.
067600     OPEN OUTPUT OWLBANK-MASTER.
067700     PERFORM 9100-WRITE-ONE-ROW THRU 9100-EXIT
067800         VARYING WS-SCAN-SUB FROM 1 BY 1
067900         UNTIL WS-SCAN-SUB > WS-ROW-COUNT.
068000     CLOSE OWLBANK-MASTER.
068100     CLOSE OWLTRAN-MASTER.
068200     CLOSE OWLGOAL-MASTER.
068300     CLOSE OWLBANK-REQUEST.
068400     CLOSE OWLBANK-LISTING.
068500     CLOSE OWLPROF-MASTER.
068600 9000-EXIT.
068700     EXIT.
068800
068900 9100-WRITE-ONE-ROW.
069000     MOVE WS-T-INDEX(WS-SCAN-SUB) TO OWLB-INDEX.
069100     MOVE WS-T-NAME(WS-SCAN-SUB) TO OWLB-NAME.
069200     MOVE WS-T-TYPE(WS-SCAN-SUB) TO OWLB-TYPE.
069300     MOVE WS-T-AMOUNT(WS-SCAN-SUB) TO OWLB-AMOUNT.
069400     MOVE WS-T-INCOME(WS-SCAN-SUB) TO OWLB-INCOME.
069500     WRITE OWLB-MASTER-RECORD
069600         INVALID KEY
069700             DISPLAY 'OWLBANKM - DUPLICATE KEY ON REWRITE '
069800                 WS-T-NAME(WS-SCAN-SUB).
069900 9100-EXIT.
070000     EXIT.
