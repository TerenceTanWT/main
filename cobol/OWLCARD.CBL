000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OWLCARD.
000300 AUTHOR. R. BOTTO.
000400 INSTALLATION. STUDIO BOTTO - ELABORAZIONE DATI.
000500 DATE-WRITTEN. 06-04-1991.
000600 DATE-COMPILED. 06-04-1991.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000* OWLCARD - CREDIT-CARD LIST MAINTENANCE
001100* THE CARD LIST HAS NO FEED FILE OF ITS OWN - THIS RUN IS THE
001200* SYSTEM OF RECORD.  OWLCARD.DAT (INDEXED, KEYED BY CARD NAME)
001300* HOLDS THE CURRENT LIST BETWEEN RUNS; OWLCREQ.DAT CARRIES THE
001400* ADD/DELETE/EDIT/LIST REQUESTS FOR THIS RUN.  A LIST REQUEST
001500* WRITES THE WHOLE TABLE, IN TABLE ORDER, TO OWLCLIST.RPT.
001600*------------------------------------------------------------
001700* AMENDMENT HISTORY
001800*------------------------------------------------------------
001900* 06-04-91  R.BOTTO    ORIGINAL VERSION - REQ. LG-005, REPLACES
002000*                      THE OLD SCREEN-BASED CARD ENTRY PANEL.
002100* 11-09-92  A.FERRERI  LIMIT-VS-SPENT CHECK ADDED TO THE EDIT
002200*                      PARAGRAPH - REQ. LG-018.
002300* 03-02-94  A.FERRERI  NAME-UNIQUENESS CHECK ON ADD NOW USES THE
002400*                      SAME LINEAR SCAN AS DELETE/EDIT INSTEAD
002500*                      OF A SEPARATE INDEXED READ - REQ. LG-027.
002600* 27-06-96  L.GALLI    EMPTY-LIST GUARD ADDED TO DELETE, EDIT
002700*                      AND LIST - REQ. LG-044.
002800* 14-09-98  S.VOLPE    Y2K REVIEW - NO DATE FIELDS ON THIS FILE,
002900*                      NOTHING TO CHANGE - REQ. LG-053.
003000* 09-11-03  L.GALLI    CALLS OWLVALID FOR THE NAME-RULE CHECK ON
003100*                      ADD AND ON A RENAME, RATHER THAN ITS OWN
003200*                      COPY OF THE SCAN - REQ. LG-069.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. PC-HP.
003800 OBJECT-COMPUTER. PC-HP.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS OWL-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'
004200     UPSI-0 ON STATUS IS OWL-WARM-START
004300            OFF STATUS IS OWL-COLD-START.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OWLCARD-MASTER ASSIGN TO OWLCARDF
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS OWLC-KEY
005100         FILE STATUS IS FS-CARDMS.
005200
005300     SELECT OWLCARD-REQUEST ASSIGN TO OWLCREQ
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-CARDRQ.
005600
005700     SELECT OWLCARD-LISTING ASSIGN TO OWLCLIST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-CARDLS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  OWLCARD-MASTER
006400     LABEL RECORD IS STANDARD.
006500     COPY OWLCARD.
006600
006700 FD  OWLCARD-REQUEST
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 90 CHARACTERS
007000     DATA RECORD IS I-REQUEST-LINE.
007100 01  I-REQUEST-LINE                PIC X(90).
007200
007300 FD  OWLCARD-LISTING
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     DATA RECORD IS O-LISTING-LINE.
007700 01  O-LISTING-LINE                PIC X(80).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100     05  FS-CARDMS                PIC XX.
008200     05  FS-CARDRQ                PIC XX.
008300     05  FS-CARDLS                PIC XX.
008400         88  FS-OK                VALUE '00'.
008500     05  FILLER                   PIC X(2).
008600
008700 01  WS-SWITCHES.
008800     05  WS-MORE-REQUESTS         PIC X(3) VALUE 'YES'.
008900         88  WS-NO-MORE-REQUESTS  VALUE 'NO '.
009000     05  WS-CARD-FOUND            PIC X(3) VALUE 'NO '.
009100         88  WS-CARD-WAS-FOUND    VALUE 'YES'.
009200     05  WS-TABLE-IS-EMPTY        PIC X(3) VALUE 'YES'.
009300         88  WS-TABLE-NOT-EMPTY   VALUE 'NO '.
009400     05  FILLER                   PIC X(3).
009500
009600 01  WS-COUNTERS COMP.
009700     05  WS-CARD-COUNT            PIC 9(4).
009800     05  WS-SCAN-SUB              PIC 9(4).
009900     05  WS-FOUND-SUB             PIC 9(4).
010000
010100 01  WS-REQUEST-FIELDS.
010200     05  WS-REQ-ACTION            PIC X(6).
010300         88  WS-REQ-IS-ADD        VALUE 'ADD   '.
010400         88  WS-REQ-IS-DELETE     VALUE 'DELETE'.
010500         88  WS-REQ-IS-EDIT       VALUE 'EDIT  '.
010600         88  WS-REQ-IS-LIST       VALUE 'LIST  '.
010700     05  WS-REQ-NAME              PIC X(30).
010800     05  WS-REQ-NEW-NAME          PIC X(30).
010900     05  WS-REQ-LIMIT             PIC X(15).
011000     05  WS-REQ-REBATE            PIC X(15).
011100     05  FILLER                   PIC X(6).
011200
011300 01  WS-EDIT-FIELDS COMP-3.
011400     05  WS-OLD-LIMIT             PIC S9(9)V99.
011500     05  WS-OLD-REMAINING         PIC S9(9)V99.
011600     05  WS-CURRENT-SPENT         PIC S9(9)V99.
011700     05  WS-NEW-LIMIT             PIC S9(9)V99.
011800     05  WS-NEW-REMAINING         PIC S9(9)V99.
011900 01  WS-EDIT-FIELDS-TABLE REDEFINES WS-EDIT-FIELDS.
012000     05  WS-EDIT-ENTRY            PIC S9(9)V99 COMP-3
012100             OCCURS 5 TIMES.
012200
012300 01  WS-VALIDATE-FIELDS.
012400     05  WS-VALID-REQ-CODE        PIC 9(1).
012500     05  WS-VALID-NAME-FIELD      PIC X(30).
012600     05  WS-VALID-AMOUNT-FIELD    PIC X(15).
012700     05  WS-VALID-BILL-PERIOD     PIC X(6).
012800     05  WS-VALID-TODAY-CCYYMM    PIC 9(6).
012900     05  WS-VALID-FLAG            PIC X(3).
013000         88  WS-VALID-IS-VALID    VALUE 'YES'.
013100
013200 01  WS-CARD-TABLE.
013300     05  WS-CARD-ROW OCCURS 200 TIMES
013400             INDEXED BY WS-CARD-IX.
013500         10  WS-T-NAME            PIC X(30).
013600         10  WS-T-LIMIT           PIC S9(9)V99.
013700         10  WS-T-REMAINING       PIC S9(9)V99.
013800         10  WS-T-REBATE          PIC S9(3)V99.
013900        10  FILLER               PIC X(9).
014000 01  WS-CARD-TABLE-RED REDEFINES WS-CARD-TABLE.
014100     05  WS-FLAT-ROW OCCURS 200 TIMES.
014200         10  WS-FLAT-BYTES        PIC X(66).
014300
014400 PROCEDURE DIVISION.
014500
014600 0000-OWLCARD.
014700     PERFORM 1000-INITIAL THRU 1000-EXIT.
014800     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
014900         UNTIL WS-NO-MORE-REQUESTS.
015000     PERFORM 9000-CLOSING THRU 9000-EXIT.
015100     STOP RUN.
015200
015300 1000-INITIAL.
015400     MOVE ZERO TO WS-CARD-COUNT.
015500     OPEN INPUT OWLCARD-MASTER.
015600     PERFORM 1100-LOAD-ONE-CARD THRU 1100-EXIT
015700         UNTIL FS-CARDMS = '10'.
015800     CLOSE OWLCARD-MASTER.
015900     IF WS-CARD-COUNT > 0
016000         MOVE 'NO ' TO WS-TABLE-IS-EMPTY
016100     END-IF.
016200     OPEN INPUT OWLCARD-REQUEST.
016300     OPEN OUTPUT OWLCARD-LISTING.
016400     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
016500 1000-EXIT.
016600     EXIT.
016700
016800 1100-LOAD-ONE-CARD.
016900     IF WS-CARD-COUNT = 0
017000         MOVE LOW-VALUES TO OWLC-KEY
017100         START OWLCARD-MASTER KEY IS NOT LESS THAN OWLC-KEY
017200             INVALID KEY MOVE '10' TO FS-CARDMS
017300     END-IF.
017400     IF FS-CARDMS NOT = '10'
017500         READ OWLCARD-MASTER NEXT RECORD
017600             AT END MOVE '10' TO FS-CARDMS
017700             NOT AT END
017800                 ADD 1 TO WS-CARD-COUNT
017900                 SET WS-CARD-IX TO WS-CARD-COUNT
018000                 MOVE OWLC-NAME TO WS-T-NAME(WS-CARD-IX)
018100                 MOVE OWLC-LIMIT TO WS-T-LIMIT(WS-CARD-IX)
018200                 MOVE OWLC-REMAINING-LIMIT
018300                     TO WS-T-REMAINING(WS-CARD-IX)
018400                 MOVE OWLC-REBATE TO WS-T-REBATE(WS-CARD-IX)
018500         END-READ
018600     END-IF.
018700 1100-EXIT.
018800     EXIT.
018900
019000 2000-PROCESS-REQUEST.
019100     IF WS-REQ-IS-ADD
019200         PERFORM 3000-ADD-CARD THRU 3000-EXIT
019300     ELSE IF WS-REQ-IS-DELETE
019400         PERFORM 4000-DELETE-CARD THRU 4000-EXIT
019500     ELSE IF WS-REQ-IS-EDIT
019600         PERFORM 5000-EDIT-CARD THRU 5000-EXIT
019700     ELSE IF WS-REQ-IS-LIST
019800         PERFORM 6000-LIST-CARDS THRU 6000-EXIT
019900     ELSE
020000         DISPLAY 'OWLCARD - UNKNOWN REQUEST ACTION ' WS-REQ-ACTION
020100     END-IF.
020200     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
020300 2000-EXIT.
020400     EXIT.
020500
020600 2100-READ-REQUEST.
020700     READ OWLCARD-REQUEST
020800         AT END
020900             MOVE 'NO ' TO WS-MORE-REQUESTS
021000             GO TO 2100-EXIT.
021100     UNSTRING I-REQUEST-LINE DELIMITED BY ','
021200         INTO WS-REQ-ACTION WS-REQ-NAME WS-REQ-NEW-NAME
021300              WS-REQ-LIMIT WS-REQ-REBATE.
021400 2100-EXIT.
021500     EXIT.
021600
021700 3000-ADD-CARD.
021800     MOVE 1 TO WS-VALID-REQ-CODE.
021900     MOVE WS-REQ-NAME TO WS-VALID-NAME-FIELD.
022000     CALL 'OWLVALID' USING WS-VALID-REQ-CODE WS-VALID-NAME-FIELD
022100         WS-VALID-AMOUNT-FIELD WS-VALID-BILL-PERIOD
022200         WS-VALID-TODAY-CCYYMM WS-VALID-FLAG.
022300     IF NOT WS-VALID-IS-VALID
022400         DISPLAY 'OWLCARD - REJECTED, BAD CARD NAME ' WS-REQ-NAME
022500         GO TO 3000-EXIT.
022600     PERFORM 7000-FIND-CARD-BY-NAME THRU 7000-EXIT.
022700     IF WS-CARD-WAS-FOUND
022800         DISPLAY 'OWLCARD - REJECTED, DUPLICATE NAME ' WS-REQ-NAME
022900         GO TO 3000-EXIT.
023000     IF WS-CARD-COUNT = 200
023100         DISPLAY 'OWLCARD - REJECTED, TABLE IS FULL'
023200         GO TO 3000-EXIT.
023300     ADD 1 TO WS-CARD-COUNT.
023400     SET WS-CARD-IX TO WS-CARD-COUNT.
023500     MOVE WS-REQ-NAME TO WS-T-NAME(WS-CARD-IX).
023600     MOVE WS-REQ-LIMIT TO WS-T-LIMIT(WS-CARD-IX).
023700     MOVE WS-REQ-LIMIT TO WS-T-REMAINING(WS-CARD-IX).
023800     MOVE WS-REQ-REBATE TO WS-T-REBATE(WS-CARD-IX).
023900     MOVE 'NO ' TO WS-TABLE-IS-EMPTY.
024000 3000-EXIT.
024100     EXIT.
024200
024300 4000-DELETE-CARD.
024400     IF WS-TABLE-IS-EMPTY
024500         DISPLAY 'OWLCARD - REJECTED, TABLE IS EMPTY'
024600         GO TO 4000-EXIT.
024700     PERFORM 7000-FIND-CARD-BY-NAME THRU 7000-EXIT.
024800     IF NOT WS-CARD-WAS-FOUND
024900         DISPLAY 'OWLCARD - REJECTED, NAME NOT FOUND ' WS-REQ-NAME
025000         GO TO 4000-EXIT.
025100     PERFORM 4100-CLOSE-TABLE-GAP THRU 4100-EXIT.
025200     SUBTRACT 1 FROM WS-CARD-COUNT.
025300     IF WS-CARD-COUNT = 0
025400         MOVE 'YES' TO WS-TABLE-IS-EMPTY
025500     END-IF.
025600 4000-EXIT.
025700     EXIT.
025800
025900 4100-CLOSE-TABLE-GAP.
026000     PERFORM 4110-SHIFT-ONE-ROW THRU 4110-EXIT
026100         VARYING WS-SCAN-SUB FROM WS-FOUND-SUB BY 1
026200         UNTIL WS-SCAN-SUB NOT < WS-CARD-COUNT.
026300 4100-EXIT.
026400     EXIT.
026500
026600 4110-SHIFT-ONE-ROW.
026700     MOVE WS-FLAT-ROW(WS-SCAN-SUB + 1)
026800         TO WS-FLAT-ROW(WS-SCAN-SUB).
026900 4110-EXIT.
027000     EXIT.
027100
027200 5000-EDIT-CARD.
027300     IF WS-TABLE-IS-EMPTY
027400         DISPLAY 'OWLCARD - REJECTED, TABLE IS EMPTY'
027500         GO TO 5000-EXIT.
027600     PERFORM 7000-FIND-CARD-BY-NAME THRU 7000-EXIT.
027700     IF NOT WS-CARD-WAS-FOUND
027800         DISPLAY 'OWLCARD - REJECTED, NAME NOT FOUND ' WS-REQ-NAME
027900         GO TO 5000-EXIT.
028000     SET WS-CARD-IX TO WS-FOUND-SUB.
028100     IF WS-REQ-NEW-NAME NOT = SPACES
028200         MOVE WS-REQ-NEW-NAME TO WS-T-NAME(WS-CARD-IX)
028300     END-IF.
028400     IF WS-REQ-LIMIT NOT = SPACES
028500         PERFORM 5100-APPLY-LIMIT-CHANGE THRU 5100-EXIT
028600     END-IF.
028700     IF WS-REQ-REBATE NOT = SPACES
028800         MOVE WS-REQ-REBATE TO WS-T-REBATE(WS-CARD-IX)
028900     END-IF.
029000 5000-EXIT.
029100     EXIT.
029200
029300 5100-APPLY-LIMIT-CHANGE.
029400*    LIMIT-VS-SPENT CHECK: REJECT A NEW LIMIT BELOW THE AMOUNT
029500*    ALREADY SPENT, THEN RECOMPUTE THE REMAINING LIMIT FROM THE
029600*    OLD LIMIT/REMAINING PAIR BEFORE THE LIMIT IS OVERWRITTEN.
029700     MOVE WS-T-LIMIT(WS-CARD-IX) TO WS-OLD-LIMIT.
029800     MOVE WS-T-REMAINING(WS-CARD-IX) TO WS-OLD-REMAINING.
029900     SUBTRACT WS-OLD-REMAINING FROM WS-OLD-LIMIT
030000         GIVING WS-CURRENT-SPENT.
030100     MOVE WS-REQ-LIMIT TO WS-NEW-LIMIT.
030200     IF WS-NEW-LIMIT < WS-CURRENT-SPENT
030300         DISPLAY 'OWLCARD - REJECTED, LIMIT BELOW SPENT '
030400             WS-REQ-NAME
030500         GO TO 5100-EXIT.
030600     SUBTRACT WS-CURRENT-SPENT FROM WS-NEW-LIMIT
030700         GIVING WS-NEW-REMAINING.
030800     MOVE WS-NEW-LIMIT TO WS-T-LIMIT(WS-CARD-IX).
030900     MOVE WS-NEW-REMAINING TO WS-T-REMAINING(WS-CARD-IX).
031000 5100-EXIT.
031100     EXIT.
031200
031300 6000-LIST-CARDS.
031400     IF WS-TABLE-IS-EMPTY
031500         DISPLAY 'OWLCARD - REJECTED, TABLE IS EMPTY'
031600         GO TO 6000-EXIT.
031700     PERFORM 6100-LIST-ONE-CARD THRU 6100-EXIT
031800         VARYING WS-SCAN-SUB FROM 1 BY 1
031900         UNTIL WS-SCAN-SUB > WS-CARD-COUNT.
032000 6000-EXIT.
032100     EXIT.
032200
032300 6100-LIST-ONE-CARD.
032400     MOVE SPACES TO O-LISTING-LINE.
032500     STRING WS-T-NAME(WS-SCAN-SUB) DELIMITED BY SPACE
032600         ' ' DELIMITED BY SIZE
032700         WS-T-LIMIT(WS-SCAN-SUB) DELIMITED BY SIZE
032800         ' ' DELIMITED BY SIZE
032900         WS-T-REMAINING(WS-SCAN-SUB) DELIMITED BY SIZE
033000         ' ' DELIMITED BY SIZE
033100         WS-T-REBATE(WS-SCAN-SUB) DELIMITED BY SIZE
033200         INTO O-LISTING-LINE.
033300     WRITE O-LISTING-LINE.
033400 6100-EXIT.
033500     EXIT.
033600
033700 7000-FIND-CARD-BY-NAME.
033800*    LINEAR SCAN BY NAME - THE CARD LIST IS NEVER KEPT IN NAME
033900*    ORDER, SO EVERY LOOKUP WALKS THE WHOLE TABLE.
034000     MOVE 'NO ' TO WS-CARD-FOUND.
034100     MOVE 0 TO WS-FOUND-SUB.
034200     IF WS-CARD-COUNT > 0
034300         PERFORM 7100-CHECK-ONE-ROW THRU 7100-EXIT
034400             VARYING WS-SCAN-SUB FROM 1 BY 1
034500             UNTIL WS-SCAN-SUB > WS-CARD-COUNT
034600                OR WS-CARD-WAS-FOUND
034700     END-IF.
034800 7000-EXIT.
034900     EXIT.
035000
035100 7100-CHECK-ONE-ROW.
035200     IF WS-T-NAME(WS-SCAN-SUB) = WS-REQ-NAME
035300         MOVE 'YES' TO WS-CARD-FOUND
035400         MOVE WS-SCAN-SUB TO WS-FOUND-SUB
035500     END-IF.
035600 7100-EXIT.
035700     EXIT.
035800
035900 9000-CLOSING.
036000     OPEN OUTPUT OWLCARD-MASTER.
036100     PERFORM 9100-WRITE-ONE-CARD THRU 9100-EXIT
036200         VARYING WS-SCAN-SUB FROM 1 BY 1
036300         UNTIL WS-SCAN-SUB > WS-CARD-COUNT.
036400     CLOSE OWLCARD-MASTER.
036500     CLOSE OWLCARD-REQUEST.
036600     CLOSE OWLCARD-LISTING.
036700 9000-EXIT.
036800     EXIT.
036900
037000 9100-WRITE-ONE-CARD.
037100     MOVE WS-T-NAME(WS-SCAN-SUB) TO OWLC-NAME.
037200     MOVE WS-T-LIMIT(WS-SCAN-SUB) TO OWLC-LIMIT.
037300     MOVE WS-T-REMAINING(WS-SCAN-SUB) TO OWLC-REMAINING-LIMIT.
037400     MOVE WS-T-REBATE(WS-SCAN-SUB) TO OWLC-REBATE.
037500     WRITE OWLC-MASTER-RECORD
037600         INVALID KEY
037700             DISPLAY 'OWLCARD - DUPLICATE KEY ON REWRITE '
037800                 WS-T-NAME(WS-SCAN-SUB).
037900 9100-EXIT.
038000     EXIT.
